000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. INVOICE-BILLING-SYSTEM.                              
000300 AUTHOR. R. HOLLAND.                                              
000400 INSTALLATION. TECHSERVICES INC. - DATA PROCESSING.               
000500 DATE-WRITTEN. 03/14/1986.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. UNCLASSIFIED.                                          
000800*                                                                 
000900*    CHANGE LOG                                                   
001000*    ----------                                                   
001100*    DATE       PROGRAMMER  TICKET    DESCRIPTION                 
001200*    ---------  ----------  --------  ------------------------    
001300*    03/14/1986 R. HOLLAND  INV-0001  ORIGINAL VERSION - MENU     
001400*                                     DRIVER FOR BILLING BATCH    
001500*                                     AND VOUCHER APPROVAL.       
001600*    11/02/1987 R. HOLLAND  INV-0004  ADDED RUN-DATE/RUN-TIME     
001700*                                     BANNER TO OPERATOR SCREEN   
001800*                                     PER AUDIT REQUEST.          
001900*    06/19/1991 T. MCNEIL   INV-0009  DROPPED OLD VENDOR AND      
002000*                                     VOUCHER MENU OPTIONS --     
002100*                                     SYSTEM IS BILLING ONLY.     
002200*    04/08/1994 T. MCNEIL   INV-0013  RENAMED MENU OPTIONS FOR    
002300*                                     NEW BILLING / APPROVAL      
002400*                                     SPLIT.                      
002500*    09/23/1998 J. DUARTE   INV-0021  Y2K FIX - RUN-DATE FIELD    
002600*                                     EXPANDED TO CCYYMMDD, NOW   
002700*                                     SHOWN ON BANNER SCREEN.     
002800*    02/11/2002 J. DUARTE   INV-0026  ADDED <ENTER> PROMPT ON     
002900*                                     INVALID MENU SELECTION      
003000*                                     PER HELP DESK LOG.          
003100*                                                                 
003200 ENVIRONMENT DIVISION.                                            
003300 CONFIGURATION SECTION.                                           
003400 SOURCE-COMPUTER. IBM-370.                                        
003500 OBJECT-COMPUTER. IBM-370.                                        
003600 SPECIAL-NAMES.                                                   
003700     C01 IS TOP-OF-FORM.                                          
003800*                                                                 
003900 DATA DIVISION.                                                   
004000 WORKING-STORAGE SECTION.                                         
004100*                                                                 
004200 77  DUMMY                      PIC X.                            
004300*                                                                 
004400 01  W-RUN-MODE-CODE            PIC 9.                            
004500     88  VALID-RUN-MODE-CODE    VALUE 0 THRU 2.                   
004600*                                                                 
004700*    RUN-DATE/RUN-TIME BROKEN OUT FOR THE BANNER SCREEN --        
004800*    ADDED INV-0004, EXPANDED TO CCYYMMDD UNDER INV-0021.         
004900 01  W-TODAY-DATE               PIC 9(8).                         
005000 01  FILLER REDEFINES W-TODAY-DATE.                               
005100     05  W-TODAY-CCYY           PIC 9(4).                         
005200     05  W-TODAY-MM             PIC 9(2).                         
005300     05  W-TODAY-DD             PIC 9(2).                         
005400*                                                                 
005500 01  W-NOW-TIME                 PIC 9(8).                         
005600 01  FILLER REDEFINES W-NOW-TIME.                                 
005700     05  W-NOW-HH               PIC 9(2).                         
005800     05  W-NOW-MM               PIC 9(2).                         
005900     05  W-NOW-SS               PIC 9(2).                         
006000     05  W-NOW-HS               PIC 9(2).                         
006100*                                                                 
006200*    RULE LINE BUILT CHARACTER BY CHARACTER INSTEAD OF A          
006300*    LONG DASH LITERAL -- SAME IDIOM USED ON THE PRINTED          
006400*    INVOICE DOCUMENT.                                            
006500 01  W-BANNER-LINE              PIC X(65).                        
006600 01  FILLER REDEFINES W-BANNER-LINE.                              
006700     05  W-BANNER-CHAR          PIC X OCCURS 65 TIMES.            
006800*                                                                 
006900 01  W-BANNER-IX                PIC S9(4) COMP.                   
007000*                                                                 
007100*----------------------------------------------------------       
007200*                                                                 
007300 PROCEDURE DIVISION.                                              
007400*                                                                 
007500 0000-MAIN-CONTROL.                                               
007600     PERFORM 0100-DISPLAY-BANNER THRU 0100-EXIT.                  
007700     PERFORM 0200-GET-RUN-MODE THRU 0200-EXIT.                    
007800     PERFORM 0200-GET-RUN-MODE THRU 0200-EXIT                     
007900         UNTIL W-RUN-MODE-CODE EQUAL ZERO                         
008000            OR VALID-RUN-MODE-CODE.                               
008100     PERFORM 0300-DO-RUN-MODE THRU 0300-EXIT                      
008200         UNTIL W-RUN-MODE-CODE EQUAL ZERO.                        
008300     STOP RUN.                                                    
008400 0000-EXIT.                                                       
008500     EXIT.                                                        
008600*                                                                 
008700*----------------------------------------------------------       
008800*                                                                 
008900*    BANNER SCREEN -- SHOWS RUN DATE/TIME SO THE OPERATOR         
009000*    CAN TELL ONE CONSOLE SESSION FROM ANOTHER WHEN BILLING       
009100*    RUNS TWICE IN ONE DAY (INV-0004).                            
009200 0100-DISPLAY-BANNER.                                             
009300     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.                      
009400     ACCEPT W-NOW-TIME FROM TIME.                                 
009500     MOVE SPACES TO W-BANNER-LINE.                                
009600     PERFORM 0110-BUILD-RULE-LINE THRU 0110-EXIT                  
009700         VARYING W-BANNER-IX FROM 1 BY 1                          
009800         UNTIL W-BANNER-IX > 65.                                  
009900     DISPLAY W-BANNER-LINE.                                       
010000     DISPLAY "          INVOICE BILLING SYSTEM".                  
010100     DISPLAY W-BANNER-LINE.                                       
010200     DISPLAY "RUN DATE: " W-TODAY-MM "/" W-TODAY-DD "/"           
010300         W-TODAY-CCYY.                                            
010400     DISPLAY "RUN TIME: " W-NOW-HH ":" W-NOW-MM ":" W-NOW-SS.     
010500 0100-EXIT.                                                       
010600     EXIT.                                                        
010700*                                                                 
010800 0110-BUILD-RULE-LINE.                                            
010900     MOVE "-" TO W-BANNER-CHAR (W-BANNER-IX).                     
011000 0110-EXIT.                                                       
011100     EXIT.                                                        
011200*                                                                 
011300*----------------------------------------------------------       
011400*                                                                 
011500 0200-GET-RUN-MODE.                                               
011600     DISPLAY " ".                                                 
011700     DISPLAY "          ----------------------------------".      
011800     DISPLAY "          | 1 - RUN INVOICE BILLING BATCH   |".     
011900     DISPLAY "          | 2 - RUN APPROVAL FINALIZATION   |".     
012000     DISPLAY "          | 0 - EXIT                        |".     
012100     DISPLAY "          ----------------------------------".      
012200     DISPLAY " ".                                                 
012300     DISPLAY "          - CHOOSE AN OPTION FROM MENU:  ".         
012400     ACCEPT W-RUN-MODE-CODE.                                      
012500     IF W-RUN-MODE-CODE EQUAL ZERO                                
012600         DISPLAY "PROGRAM TERMINATED !"                           
012700     ELSE                                                         
012800         IF NOT VALID-RUN-MODE-CODE                               
012900             DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"       
013000             ACCEPT DUMMY.                                        
013100 0200-EXIT.                                                       
013200     EXIT.                                                        
013300*                                                                 
013400*----------------------------------------------------------       
013500*                                                                 
013600 0300-DO-RUN-MODE.                                                
013700     IF W-RUN-MODE-CODE = 1                                       
013800         CALL "INVOICE-BILLING-BATCH".                            
013900     IF W-RUN-MODE-CODE = 2                                       
014000         CALL "INVOICE-APPROVAL-FINALIZATION".                    
014100     PERFORM 0200-GET-RUN-MODE THRU 0200-EXIT.                    
014200     PERFORM 0200-GET-RUN-MODE THRU 0200-EXIT                     
014300         UNTIL W-RUN-MODE-CODE EQUAL ZERO                         
014400            OR VALID-RUN-MODE-CODE.                               
014500 0300-EXIT.                                                       
014600     EXIT.                                                        
014700*                                                                 
014800*----------------------------------------------------------       
