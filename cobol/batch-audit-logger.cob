000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. BATCH-AUDIT-LOGGER.                                  
000300 AUTHOR. R. HOLLAND.                                              
000400 INSTALLATION. TECHSERVICES INC. - DATA PROCESSING.               
000500 DATE-WRITTEN. 08/09/1988.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. UNCLASSIFIED.                                          
000800*                                                                 
000900*    CHANGE LOG                                                   
001000*    ----------                                                   
001100*    DATE       PROGRAMMER  TICKET    DESCRIPTION                 
001200*    ---------  ----------  --------  ------------------------    
001300*    08/09/1988 R. HOLLAND  INV-0005  ORIGINAL VERSION - ONE      
001400*                                     LINE PER CALL, APPENDED TO  
001500*                                     THE INSTALLATION AUDIT LOG. 
001600*    02/17/1990 R. HOLLAND  INV-0007  ADDED THE OUTPUT-OPEN       
001700*                                     FALLBACK FOR THE VERY       
001800*                                     FIRST RUN, WHEN THE LOG     
001900*                                     FILE DOES NOT YET EXIST.    
002000*    10/14/2003 J. DUARTE   INV-0029  CALLED FOR EVERY INVOICE    
002100*                                     PROCESSED, NOT JUST AT      
002200*                                     END OF RUN.                 
002300*                                                                 
002400 ENVIRONMENT DIVISION.                                            
002500 CONFIGURATION SECTION.                                           
002600 SOURCE-COMPUTER. IBM-370.                                        
002700 OBJECT-COMPUTER. IBM-370.                                        
002800 SPECIAL-NAMES.                                                   
002900     C01 IS TOP-OF-FORM.                                          
003000*                                                                 
003100 INPUT-OUTPUT SECTION.                                            
003200 FILE-CONTROL.                                                    
003300     COPY "SLAUDIT.CBL".                                          
003400*                                                                 
003500 DATA DIVISION.                                                   
003600 FILE SECTION.                                                    
003700     COPY "FDAUDIT.CBL".                                          
003800*                                                                 
003900 WORKING-STORAGE SECTION.                                         
004000*                                                                 
004100     COPY "wsclock.cbl".                                          
004200*                                                                 
004300 01  W-AUDIT-STATUS            PIC X(02).                        
004330*
004340*    LINES WRITTEN THIS RUN -- PICKED UP BY THE NIGHTLY LOG
004350*    ROTATION JOB TO DECIDE WHEN TO ARCHIVE THE AUDIT FILE
004360*    (INV-0029).
004370 01  W-LINES-LOGGED-COUNT      PIC S9(7) COMP VALUE ZERO.
004400*                                                                 
004500*    LINE BUILT HERE FIRST, THEN MOVED TO THE FD RECORD -- KEPT   
004600*    IN TWO PIECES SO A LENGTH-CHECK PARAGRAPH CAN LOOK AT JUST   
004700*    THE MESSAGE PART WITHOUT RESCANNING THE TIMESTAMP (INV-0007).
004800 01  W-AUDIT-LINE-WORK         PIC X(122).                       
004900 01  FILLER REDEFINES W-AUDIT-LINE-WORK.                         
005000     05  W-AUDIT-BRACKET-PART  PIC X(22).                        
005100     05  W-AUDIT-MESSAGE-PART  PIC X(100).                       
005200*                                                                 
005300 LINKAGE SECTION.                                                 
005400*                                                                 
005500 01  LK-AUDIT-MESSAGE-TEXT      PIC X(100).                       
005600*                                                                 
005700*---------------------------------------------------------------  
005800*                                                                 
005900 PROCEDURE DIVISION USING LK-AUDIT-MESSAGE-TEXT.                  
006000*                                                                 
006100 0000-MAIN-CONTROL.                                               
006200     PERFORM 0100-OPEN-AUDIT-FILE THRU 0100-EXIT.                 
006300     PERFORM 0200-BUILD-AUDIT-LINE THRU 0200-EXIT.                
006400     PERFORM 0300-WRITE-AUDIT-LINE THRU 0300-EXIT.                
006500     CLOSE AUDIT-FILE.
006550     EXIT PROGRAM.
006600 0000-EXIT.                                                       
006700     EXIT.                                                        
006800*                                                                 
006900*    EXTEND ADDS ON TO THE EXISTING LOG; ON THE VERY FIRST RUN    
007000*    AT A NEW SITE THE LOG DOES NOT EXIST YET, SO FALL BACK TO    
007100*    OUTPUT AND LET THE FIRST LINE CREATE IT (INV-0007).          
007200 0100-OPEN-AUDIT-FILE.                                            
007300     OPEN EXTEND AUDIT-FILE.                                      
007400     IF W-AUDIT-STATUS NOT EQUAL "00"                            
007500         OPEN OUTPUT AUDIT-FILE.                                  
007600 0100-EXIT.                                                       
007700     EXIT.                                                        
007800*                                                                 
007900 0200-BUILD-AUDIT-LINE.                                           
008000     PERFORM GET-CURRENT-STAMP THRU GET-CURRENT-STAMP-EXIT.       
008100     MOVE SPACES TO W-AUDIT-LINE-WORK.                           
008200     STRING "[" DELIMITED BY SIZE                                 
008300         GCLK-TIMESTAMP-TEXT DELIMITED BY SIZE                    
008400         "] " DELIMITED BY SIZE                                   
008500         INTO W-AUDIT-BRACKET-PART.                              
008600     MOVE LK-AUDIT-MESSAGE-TEXT TO W-AUDIT-MESSAGE-PART.         
008700 0200-EXIT.                                                       
008800     EXIT.                                                        
008900*                                                                 
009000 0300-WRITE-AUDIT-LINE.                                           
009100     MOVE W-AUDIT-LINE-WORK TO AUDIT-LINE.                       
009200     WRITE AUDIT-RECORD.                                          
009250     ADD 1 TO W-LINES-LOGGED-COUNT.
009300 0300-EXIT.                                                       
009400     EXIT.                                                        
009500*                                                                 
009600*---------------------------------------------------------------  
009700*                                                                 
009800     COPY "PLCLOCK.CBL".                                          
009900*                                                                 
010000*---------------------------------------------------------------  
