000100*                                                                 
000200*    WSCLOCK.CBL                                                  
000300*-----------------------------------------------------------------
000400*    WORKING-STORAGE TO BE USED BY PLCLOCK.CBL                    
000500*-----------------------------------------------------------------
000600*    VARIABLE RETURNED BY GET-CURRENT-STAMP:                      
000700*       GCLK-TIMESTAMP-TEXT    ---  "YYYY-MM-DD HH:MM:SS", FOR THE
000800*                                   AUDIT LOG                     
000900*       GCLK-ARCHIVE-STAMP-TEXT --- "YYYYMMDD_HHMMSS", FOR ARCHIVE
001000*                                   DOCUMENT FILE NAMES           
001100*-----------------------------------------------------------------
001200 01  GCLK-DATE-CCYYMMDD            PIC 9(8).                      
001300 01  FILLER REDEFINES GCLK-DATE-CCYYMMDD.                         
001400     05  GCLK-DATE-CCYY            PIC 9(4).                      
001500     05  GCLK-DATE-MM              PIC 9(2).                      
001600     05  GCLK-DATE-DD              PIC 9(2).                      
001700                                                                  
001800 01  GCLK-TIME-HHMMSS              PIC 9(6).                      
001900 01  FILLER REDEFINES GCLK-TIME-HHMMSS.                           
002000     05  GCLK-TIME-HH              PIC 9(2).                      
002100     05  GCLK-TIME-MM              PIC 9(2).                      
002200     05  GCLK-TIME-SS              PIC 9(2).                      
002300                                                                  
002400 01  GCLK-TIMESTAMP-TEXT           PIC X(19).                     
002500 01  GCLK-ARCHIVE-STAMP-TEXT       PIC X(15).                     
