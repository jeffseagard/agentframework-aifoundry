000100*
000200*    PLCLOCK.CBL
000300*-----------------------------------------------------------------
000400*    PARAGRAPH LIBRARY MEMBER -- BUILDS THE TWO TIMESTAMP
000500*    TEXT FIELDS DECLARED IN WSCLOCK.CBL FROM THE SYSTEM
000600*    DATE/TIME.  COPIED INTO THE PROCEDURE DIVISION OF ANY
000700*    PROGRAM THAT NEEDS A STAMP FOR THE AUDIT LOG OR FOR AN
000800*    ARCHIVE FILE NAME (INV-0011).
000900*-----------------------------------------------------------------
001000 GET-CURRENT-STAMP.
001100     ACCEPT GCLK-DATE-CCYYMMDD FROM DATE YYYYMMDD.
001200     ACCEPT GCLK-TIME-HHMMSS FROM TIME.
001300     STRING GCLK-DATE-CCYY "-" GCLK-DATE-MM "-" GCLK-DATE-DD
001400         " " GCLK-TIME-HH ":" GCLK-TIME-MM ":" GCLK-TIME-SS
001500         DELIMITED BY SIZE INTO GCLK-TIMESTAMP-TEXT.
001600     STRING GCLK-DATE-CCYY GCLK-DATE-MM GCLK-DATE-DD "_"
001700         GCLK-TIME-HH GCLK-TIME-MM GCLK-TIME-SS
001800         DELIMITED BY SIZE INTO GCLK-ARCHIVE-STAMP-TEXT.
001900 GET-CURRENT-STAMP-EXIT.
002000     EXIT.
002100*
