000100*    WSCONFIG.CBL
000200*    RATE AND DEFAULT-VALUE TABLE FOR THE INVOICE BILLING BATCH.
000300*    CARRIED HERE AS COMPILE-TIME DEFAULTS PER THE PUBLISHED
000400*    RATE SCHEDULE; BILLING HAS NO SCREEN TO CHANGE THESE IN
000500*    MID-YEAR, A RATE CHANGE IS A PROGRAM CHANGE (INV-0007).
000600 01  W-INVOICE-CONFIG.
000650*
000660*        THE THREE RATES ARE KEPT TOGETHER SO A TRACE OR
000670*        DUMP PARAGRAPH CAN STEP ALL THREE AS ONE TABLE
000680*        WITHOUT NAMING EACH ONE (INV-0027).
000700     05  W-RATE-AREA.
000710         10  W-TAX-RATE            PIC V9(4)    VALUE .1000.
000720         10  W-HIGH-VALUE-DISC-RATE PIC V9(4)    VALUE .0500.
000730         10  W-PREFERRED-DISC-RATE PIC V9(4)    VALUE .0300.
000740     05  FILLER REDEFINES W-RATE-AREA.
000750         10  W-RATE-TABLE          PIC V9(4)    OCCURS 3 TIMES.
000800     05  W-HIGH-VALUE-THRESHOLD    PIC 9(7)V99  VALUE 5000.00.
001100     05  W-COMPANY-NAME            PIC X(40)
001200         VALUE "TechServices Inc.".
001300     05  W-COMPANY-ADDRESS         PIC X(60)
001400         VALUE "123 Business St, Tech City, TC 12345".
001500     05  FILLER                     PIC X(09)    VALUE SPACES.
