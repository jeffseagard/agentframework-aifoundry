000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. INVOICE-FILE-WRITER-ARCHIVER.                        
000300 AUTHOR. R. HOLLAND.                                              
000400 INSTALLATION. TECHSERVICES INC. - DATA PROCESSING.               
000500 DATE-WRITTEN. 08/09/1988.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. UNCLASSIFIED.                                          
000800*                                                                 
000900*    CHANGE LOG                                                   
001000*    ----------                                                   
001100*    DATE       PROGRAMMER  TICKET    DESCRIPTION                 
001200*    ---------  ----------  --------  ------------------------    
001300*    08/09/1988 R. HOLLAND  INV-0005  ORIGINAL VERSION - WRITES   
001400*                                     THE RENDERED DOCUMENT FOR   
001500*                                     ONE INVOICE.                
001600*    02/17/1990 R. HOLLAND  INV-0007  ADDED THE "DOCUMENT ALREADY 
001700*                                     EXISTS" CHECK BEFORE        
001800*                                     WRITING OVER IT.            
001900*    05/03/1994 T. MCNEIL   INV-0011  ADDED ARCHIVING OF THE OLD  
002000*                                     DOCUMENT INSTEAD OF JUST    
002100*                                     OVERWRITING IT.             
002200*    10/14/2003 J. DUARTE   INV-0029  CALLED BY THE BATCH FOR     
002300*                                     EVERY INVOICE, NOT JUST ON  
002400*                                     OPERATOR REQUEST.           
002500*                                                                 
002600 ENVIRONMENT DIVISION.                                            
002700 CONFIGURATION SECTION.                                           
002800 SOURCE-COMPUTER. IBM-370.                                        
002900 OBJECT-COMPUTER. IBM-370.                                        
003000 SPECIAL-NAMES.                                                   
003100     C01 IS TOP-OF-FORM.                                          
003200*                                                                 
003300 INPUT-OUTPUT SECTION.                                            
003400 FILE-CONTROL.                                                    
003500     COPY "SLINVDOC.CBL".                                         
003600     COPY "SLARCHIV.CBL".                                         
003700*                                                                 
003800 DATA DIVISION.                                                   
003900 FILE SECTION.                                                    
004000     COPY "FDINVDOC.CBL".                                         
004100     COPY "FDARCHIV.CBL".                                         
004200*                                                                 
004300 WORKING-STORAGE SECTION.                                         
004400*                                                                 
004500     COPY "wsclock.cbl".                                          
004600*                                                                 
004700*    DOCUMENT AND ARCHIVE FILE-NAME WORK AREAS -- BUILT FRESH     
004800*    FOR EVERY INVOICE (INV-0005, INV-0011).                      
004900 01  W-INVOICE-DOC-FILE-ID     PIC X(20).                        
005000 01  FILLER REDEFINES W-INVOICE-DOC-FILE-ID.                     
005100*                                                                 
005200*        SPLIT SO A TRACE PARAGRAPH CAN LOG THE FILE STEM         
005300*        WITHOUT THE ".TXT" TAIL (INV-0011).                      
005400     05  W-DOC-FILE-ID-STEM    PIC X(16).                        
005500     05  W-DOC-FILE-ID-EXT     PIC X(04).                        
005600 01  W-ARCHIVE-FILE-ID         PIC X(30).                        
005700 01  W-INVOICE-DOC-STATUS      PIC X(02).                        
005800 01  W-ARCHIVE-STATUS          PIC X(02).                        
005900*                                                                 
006000 01  W-OLD-DOC-LINE            PIC X(80).                        
006100 01  W-OLD-DOC-EOF-FLAG        PIC X(01)    VALUE "N".           
006200     88  W-END-OF-OLD-DOCUMENT VALUE "Y".                        
006300*                                                                 
006400 01  W-LINE-INDEX              PIC S9(4) COMP.                   
006500*                                                                 
006600 LINKAGE SECTION.                                                 
006700*                                                                 
006800 01  LK-INVOICE-ID              PIC X(10).                        
006900 01  LK-DOCUMENT-LINES.                                           
007000     05  LK-DOC-LINE            PIC X(80)    OCCURS 30 TIMES.     
007100 01  LK-DOC-LINE-COUNT          PIC S9(4) COMP.                   
007200 01  LK-ARCHIVED-FLAG           PIC X(01).                        
007300*                                                                 
007400*---------------------------------------------------------------  
007500*                                                                 
007600 PROCEDURE DIVISION USING LK-INVOICE-ID, LK-DOCUMENT-LINES,       
007700     LK-DOC-LINE-COUNT, LK-ARCHIVED-FLAG.                         
007800*                                                                 
007900 0000-MAIN-CONTROL.                                               
008000     PERFORM 0100-BUILD-DOCUMENT-FILE-ID THRU 0100-EXIT.          
008100     PERFORM 0200-CHECK-FOR-EXISTING-DOCUMENT THRU 0200-EXIT.     
008200     PERFORM 0400-WRITE-NEW-DOCUMENT THRU 0400-EXIT.
008250     EXIT PROGRAM.
008300 0000-EXIT.                                                       
008400     EXIT.                                                        
008500*                                                                 
008600*---------------------------------------------------------------  
008700*                                                                 
008800 0100-BUILD-DOCUMENT-FILE-ID.                                     
008900     STRING LK-INVOICE-ID DELIMITED BY SPACE                      
009000         ".TXT" DELIMITED BY SIZE                                 
009100         INTO W-INVOICE-DOC-FILE-ID.                             
009200 0100-EXIT.                                                       
009300     EXIT.                                                        
009400*                                                                 
009500*    A PRIOR DOCUMENT FOR THIS INVOICE ID IS MOVED ASIDE TO THE   
009600*    ARCHIVE FILE, NEVER JUST OVERWRITTEN (INV-0011).             
009700 0200-CHECK-FOR-EXISTING-DOCUMENT.                                
009800     OPEN INPUT INVOICE-DOC-FILE.                                 
009900     IF W-INVOICE-DOC-STATUS NOT EQUAL "00"                      
010000         MOVE "N" TO LK-ARCHIVED-FLAG                             
010100     ELSE                                                         
010200         MOVE "Y" TO LK-ARCHIVED-FLAG                             
010300         PERFORM 0250-BUILD-ARCHIVE-FILE-ID THRU 0250-EXIT        
010400         PERFORM 0300-COPY-DOCUMENT-TO-ARCHIVE THRU 0300-EXIT     
010500         CLOSE INVOICE-DOC-FILE.                                  
010600 0200-EXIT.                                                       
010700     EXIT.                                                        
010800*                                                                 
010900 0250-BUILD-ARCHIVE-FILE-ID.                                      
011000     PERFORM GET-CURRENT-STAMP THRU GET-CURRENT-STAMP-EXIT.       
011100     STRING LK-INVOICE-ID DELIMITED BY SPACE                      
011200         "_" DELIMITED BY SIZE                                    
011300         GCLK-ARCHIVE-STAMP-TEXT DELIMITED BY SIZE                
011400         ".TXT" DELIMITED BY SIZE                                 
011500         INTO W-ARCHIVE-FILE-ID.                                 
011600 0250-EXIT.                                                       
011700     EXIT.                                                        
011800*                                                                 
011900 0300-COPY-DOCUMENT-TO-ARCHIVE.                                   
012000     MOVE "N" TO W-OLD-DOC-EOF-FLAG.                             
012100     OPEN OUTPUT ARCHIVE-FILE.                                    
012200     PERFORM 0310-READ-OLD-DOC-LINE THRU 0310-EXIT.               
012300     PERFORM 0320-COPY-ONE-OLD-LINE THRU 0320-EXIT                
012400         UNTIL W-END-OF-OLD-DOCUMENT.                            
012500     CLOSE ARCHIVE-FILE.                                          
012600 0300-EXIT.                                                       
012700     EXIT.                                                        
012800*                                                                 
012900 0310-READ-OLD-DOC-LINE.                                          
013000     READ INVOICE-DOC-FILE INTO W-OLD-DOC-LINE                   
013100         AT END MOVE "Y" TO W-OLD-DOC-EOF-FLAG.                  
013200 0310-EXIT.                                                       
013300     EXIT.                                                        
013400*                                                                 
013500 0320-COPY-ONE-OLD-LINE.                                          
013600     MOVE W-OLD-DOC-LINE TO ARCHIVE-LINE.                        
013700     WRITE ARCHIVE-RECORD.                                        
013800     PERFORM 0310-READ-OLD-DOC-LINE THRU 0310-EXIT.               
013900 0320-EXIT.                                                       
014000     EXIT.                                                        
014100*                                                                 
014200*---------------------------------------------------------------  
014300*                                                                 
014400 0400-WRITE-NEW-DOCUMENT.                                         
014500     OPEN OUTPUT INVOICE-DOC-FILE.                                
014600     PERFORM 0410-WRITE-ONE-NEW-LINE THRU 0410-EXIT               
014700         VARYING W-LINE-INDEX FROM 1 BY 1                        
014800         UNTIL W-LINE-INDEX > LK-DOC-LINE-COUNT.                 
014900     CLOSE INVOICE-DOC-FILE.                                      
015000 0400-EXIT.                                                       
015100     EXIT.                                                        
015200*                                                                 
015300 0410-WRITE-ONE-NEW-LINE.                                         
015400     MOVE LK-DOC-LINE (W-LINE-INDEX) TO INVOICE-DOC-LINE.        
015500     WRITE INVOICE-DOC-RECORD.                                    
015600 0410-EXIT.                                                       
015700     EXIT.                                                        
015800*                                                                 
015900*---------------------------------------------------------------  
016000*                                                                 
016100     COPY "PLCLOCK.CBL".                                          
016200*                                                                 
016300*---------------------------------------------------------------  
