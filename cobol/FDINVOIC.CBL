000100*    FDINVOIC.CBL                                                 
000200*    FD AND RAW-LINE RECORD FOR THE INVOICE LINE-ITEM INPUT       
000300*    FILE.  COMMA-DELIMITED; BROKEN INTO FIELDS BY UNSTRING IN    
000400*    THE INGEST PARAGRAPHS, NOT BY THE FD (HEADER LINE FIRST,
000500*    NO KEY ORDERING REQUIRED -- REF. TICKET INV-0001).
000600 FD  INVOICE-FILE                                                 
000700     LABEL RECORDS ARE STANDARD.                                  
000800 01  INVOICE-INPUT-RECORD.                                        
000900     05  INVOICE-INPUT-LINE         PIC X(150).                   
001000     05  FILLER                     PIC X(10)    VALUE SPACES.    
