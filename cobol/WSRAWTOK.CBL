000100*    WSRAWTOK.CBL
000200*    RAW TEXT-TOKEN STAGING AREA FOR ONE INVOICE LINE ITEM --
000300*    FIELDS ARRIVE HERE AS TEXT AND ARE EDITED INTO W-PARSED-
000400*    INVOICE (SEE WSPARSE.CBL) BY THE PARAGRAPHS IN PLPARSE.CBL
000500*    (INV-0002).
000600 01  W-RAW-TOKENS.
000700     05  W-RAW-PREFERRED           PIC X(05).
000800     05  W-RAW-QUANTITY            PIC X(05) JUSTIFIED RIGHT.
000900     05  W-RAW-PRICE-TOKEN         PIC X(10).
001000     05  W-RAW-PRICE-WHOLE-TXT     PIC X(07) JUSTIFIED RIGHT.
001100     05  W-RAW-PRICE-FRAC-TXT      PIC X(02) JUSTIFIED RIGHT.
001200     05  FILLER                     PIC X(21) VALUE SPACES.
