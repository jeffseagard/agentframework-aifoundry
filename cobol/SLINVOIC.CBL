000100*    SLINVOIC.CBL                                                 
000200*    SELECT CLAUSE FOR THE INVOICE LINE-ITEM INPUT FILE.          
000300     SELECT INVOICE-FILE                                          
000400         ASSIGN TO "INVOICES"                                     
000500         ORGANIZATION IS LINE SEQUENTIAL                          
000600         FILE STATUS IS W-INVOICE-FILE-STATUS.                   
