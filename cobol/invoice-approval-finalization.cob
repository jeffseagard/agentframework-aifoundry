000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. INVOICE-APPROVAL-FINALIZATION.                       
000300 AUTHOR. R. HOLLAND.                                              
000400 INSTALLATION. TECHSERVICES INC. - DATA PROCESSING.               
000500 DATE-WRITTEN. 04/11/1986.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. UNCLASSIFIED.                                          
000800*                                                                 
000900*    CHANGE LOG                                                   
001000*    ----------                                                   
001100*    DATE       PROGRAMMER  TICKET    DESCRIPTION                 
001200*    ---------  ----------  --------  ------------------------    
001300*    04/11/1986 R. HOLLAND  INV-0006  ORIGINAL VERSION - OPERATOR 
001400*                                     SELECTS ONE INVOICE AND     
001500*                                     CONFIRMS TAX AND DISCOUNT   
001600*                                     BEFORE FINAL TOTALING.      
001700*    07/30/1988 R. HOLLAND  INV-0008  NOW CALLS THE SHARED        
001800*                                     TOTALS CALCULATOR INSTEAD   
001900*                                     OF ITS OWN ARITHMETIC.      
002000*    08/02/1993 T. MCNEIL   INV-0012  INGEST PARSING PULLED OUT   
002100*                                     TO PLPARSE.CBL SO THIS      
002200*                                     PROGRAM AND THE BILLING     
002300*                                     BATCH STAY IN STEP.         
002400*    09/23/1998 J. DUARTE   INV-0021  Y2K REVIEW - INVOICE-DATE   
002500*                                     KEPT AS TEXT, NO CENTURY    
002600*                                     WINDOW LOGIC NEEDED HERE.   
002700*    05/06/2003 J. DUARTE   INV-0029  ADDED AUDIT LOG CALL AFTER
002800*                                     A SUCCESSFUL FINALIZATION.
002810*    03/14/2005 R. HOLLAND  INV-0033  GAVE THE FINALIZED SUMMARY
002820*                                     ITS OWN .FIN EXTENSION --
002830*                                     IT WAS BUILDING THE SAME
002840*                                     <INVOICE ID>.TXT NAME AS
002850*                                     THE BILLING BATCH'S DOCUMENT
002860*                                     WRITER AND CLOBBERING THE
002870*                                     RENDERED INVOICE DOCUMENT.
002880*    11/18/2005 L. PARKS    INV-0034  EVERY MONEY LINE ON THE
002881*                                     FINALIZED SUMMARY WAS
002882*                                     PRINTING A DOUBLED SIGN --
002883*                                     W-EDIT-FINAL-AMOUNT'S OWN
002884*                                     PICTURE FLOATED A $ ON TOP
002885*                                     OF THE LITERAL "$"/"-$"
002886*                                     ALREADY STRUNG IN AHEAD OF
002887*                                     IT.  PICTURE CHANGED TO
002888*                                     ZERO-SUPPRESS ONLY.
002900*
003000 ENVIRONMENT DIVISION.                                            
003100 CONFIGURATION SECTION.                                           
003200 SOURCE-COMPUTER. IBM-370.                                        
003300 OBJECT-COMPUTER. IBM-370.                                        
003400 SPECIAL-NAMES.                                                   
003500     C01 IS TOP-OF-FORM.                                          
003600 INPUT-OUTPUT SECTION.                                            
003700 FILE-CONTROL.                                                    
003800     COPY "SLINVOIC.CBL".                                         
003900     COPY "SLFINAL.CBL".                                          
004000*                                                                 
004100 DATA DIVISION.                                                   
004200 FILE SECTION.                                                    
004300     COPY "FDINVOIC.CBL".                                         
004400     COPY "FDFINAL.CBL".                                          
004500*                                                                 
004600 WORKING-STORAGE SECTION.                                         
004700*                                                                 
004800     COPY "WSCONFIG.CBL".                                         
004900     COPY "WSTOTALS.CBL".                                         
005000     COPY "WSPARSE.CBL".                                          
005100     COPY "WSRAWTOK.CBL".                                         
005200     COPY "WSFINAL.CBL".                                          
005300*                                                                 
005400 01  W-INVOICE-FILE-STATUS     PIC X(02).                        
005500 01  W-FINALIZED-STATUS        PIC X(02).                        
005600*                                                                 
005700*    OUTPUT FILE NAME WORK AREA -- SPLIT SO A TRACE PARAGRAPH CAN
005800*    LOG THE STEM WITHOUT THE EXTENSION, SAME AS THE WRITER/
005900*    ARCHIVER PROGRAM'S OWN WORK AREA (INV-0006).  THE EXTENSION
005910*    IS ".FIN", NOT THE WRITER/ARCHIVER'S ".TXT" -- THE TWO
005920*    PROGRAMS NAME TWO DIFFERENT FILES FOR THE SAME INVOICE ID
005930*    AND MUST NOT COLLIDE (INV-0033).
006000 01  W-FINALIZED-FILE-ID       PIC X(20).                        
006100 01  FILLER REDEFINES W-FINALIZED-FILE-ID.                       
006200     05  W-FINAL-FILE-ID-STEM  PIC X(16).                        
006300     05  W-FINAL-FILE-ID-EXT   PIC X(04).                        
006400*                                                                 
006500 01  W-SELECTED-INVOICE-ID     PIC X(10).                        
006600*                                                                 
006700 01  W-END-OF-INVOICE-FLAG     PIC X(01)    VALUE "N".           
006800     88  W-END-OF-INVOICE-FILE VALUE "Y".                        
006900 01  W-FOUND-INVOICE-FLAG      PIC X(01)    VALUE "N".           
007000     88  W-INVOICE-WAS-FOUND   VALUE "Y".                        
007100*
007700*    DISCOUNT-RATE IS DERIVED, NOT STORED -- WORKED OUT HERE TO   
007800*    FOUR DECIMALS BEFORE THE MOVE INTO WF-DISCOUNT-RATE          
007900*    (INV-0006).                                                  
008000 01  W-DISCOUNT-RATE-WORK      PIC S9(5)V9(4).                   
008050*
008060*    COUNTS INVALID Y/N RETRIES ON THE CONFIRMATION PROMPTS --
008070*    WATCHED BY THE HELP DESK WHEN AN OPERATOR CALLS IN STUCK
008080*    ON THE CONSOLE (INV-0006).
008090 01  W-REASK-COUNT             PIC S9(4) COMP VALUE ZERO.
008100*                                                                 
008200 01  W-FINAL-LINE              PIC X(80).                        
008300 01  FILLER REDEFINES W-FINAL-LINE.                              
008400     05  W-FINAL-LABEL         PIC X(20).                        
008500     05  W-FINAL-VALUE         PIC X(60).                        
008550*
008560*    NO EMBEDDED $ HERE -- THE LINES BELOW EACH STRING THEIR OWN
008570*    LITERAL "$" OR "-$" AHEAD OF THIS FIELD, SO A FLOATING $ IN
008580*    THE PICTURE WOULD DOUBLE THE SIGN UP (INV-0034).
008600 01  W-EDIT-FINAL-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99.
008700*
008800 01  DUMMY                      PIC X.                            
008900 01  W-AUDIT-MESSAGE-TEXT      PIC X(100).                       
009000*                                                                 
009100*---------------------------------------------------------------  
009200*                                                                 
009300 PROCEDURE DIVISION.                                              
009400*                                                                 
009500 0000-MAIN-CONTROL.                                               
009600     PERFORM 0100-GET-SELECTED-INVOICE-ID THRU 0100-EXIT.         
009700     PERFORM 0200-FIND-SELECTED-INVOICE THRU 0200-EXIT.           
009800     IF W-INVOICE-WAS-FOUND                                      
009900         PERFORM 0300-COMPUTE-TOTALS THRU 0300-EXIT               
010000         PERFORM 0400-BUILD-FINALIZATION-STATE THRU 0400-EXIT     
010100         PERFORM 0500-GET-CONFIRMATIONS THRU 0500-EXIT            
010200         PERFORM 0600-APPLY-CONFIRMATIONS THRU 0600-EXIT          
010300         PERFORM 0700-WRITE-FINALIZED-DOCUMENT THRU 0700-EXIT     
010400         PERFORM 0800-LOG-ACTION THRU 0800-EXIT                   
010500     ELSE                                                         
010600         DISPLAY "INVOICE NOT ON FILE ! <ENTER> TO CONTINUE"      
010700         ACCEPT DUMMY.                                            
010800     EXIT PROGRAM.                                                
010900     STOP RUN.                                                    
011000 0000-EXIT.                                                       
011100     EXIT.                                                        
011200*                                                                 
011300*---------------------------------------------------------------  
011400*                                                                 
011500 0100-GET-SELECTED-INVOICE-ID.                                    
011600     DISPLAY " ".                                                 
011700     DISPLAY "APPROVAL FINALIZATION - ENTER INVOICE ID:".         
011800     ACCEPT W-SELECTED-INVOICE-ID.                               
011900 0100-EXIT.                                                       
012000     EXIT.                                                        
012100*                                                                 
012200*    SEQUENTIAL SCAN OF THE INVOICE FILE -- NO KEYED ACCESS IS    
012300*    USED ANYWHERE ON THIS FILE (INV-0006).                       
012400 0200-FIND-SELECTED-INVOICE.                                      
012500     OPEN INPUT INVOICE-FILE.                                     
012600     READ INVOICE-FILE                                            
012700         AT END MOVE "Y" TO W-END-OF-INVOICE-FLAG.               
012800     IF NOT W-END-OF-INVOICE-FILE                                
012900         READ INVOICE-FILE                                        
013000             AT END MOVE "Y" TO W-END-OF-INVOICE-FLAG.           
013100     PERFORM 0250-READ-UNTIL-MATCH THRU 0250-EXIT                 
013200         UNTIL W-INVOICE-WAS-FOUND OR W-END-OF-INVOICE-FILE.    
013300     CLOSE INVOICE-FILE.                                          
013400 0200-EXIT.                                                       
013500     EXIT.                                                        
013600*                                                                 
013700*    FIRST READ ABOVE DISCARDS THE HEADER LINE, SAME AS THE       
013800*    BILLING BATCH (INV-0006).                                    
013900 0250-READ-UNTIL-MATCH.                                           
014000     PERFORM 1000-PARSE-INVOICE-RECORD THRU 1000-EXIT.            
014100     IF W-INVOICE-ID EQUAL W-SELECTED-INVOICE-ID                
014200         MOVE "Y" TO W-FOUND-INVOICE-FLAG                        
014300     ELSE                                                         
014400         READ INVOICE-FILE                                        
014500             AT END MOVE "Y" TO W-END-OF-INVOICE-FLAG.           
014600 0250-EXIT.                                                       
014700     EXIT.                                                        
014800*                                                                 
014900*---------------------------------------------------------------  
015000*                                                                 
015100 0300-COMPUTE-TOTALS.                                             
015200     CALL "INVOICE-TOTALS-CALCULATOR"                             
015300         USING W-QUANTITY, W-UNIT-PRICE, W-IS-PREFERRED,       
015400               W-INVOICE-CONFIG, W-INVOICE-TOTALS.              
015500 0300-EXIT.                                                       
015600     EXIT.                                                        
015700*                                                                 
015800*    DISCOUNT-RATE = TOTAL-DISCOUNT / SUBTOTAL, ZERO WHEN         
015900*    SUBTOTAL IS ZERO (INV-0006).                                 
016000 0400-BUILD-FINALIZATION-STATE.                                   
016100     MOVE W-SELECTED-INVOICE-ID TO WF-INVOICE-ID.                
016200     MOVE W-SUBTOTAL TO WF-SUBTOTAL.                             
016300     MOVE W-TAX-RATE TO WF-TAX-RATE.                             
016400     MOVE W-TAX TO WF-TAX-AMOUNT.                                
016500     MOVE W-TOTAL-DISCOUNT TO WF-DISCOUNT-AMOUNT.                
016600     IF W-SUBTOTAL EQUAL ZERO                                    
016700         MOVE ZERO TO WF-DISCOUNT-RATE                            
016800     ELSE                                                         
016900         DIVIDE W-TOTAL-DISCOUNT BY W-SUBTOTAL                  
017000             GIVING W-DISCOUNT-RATE-WORK ROUNDED                 
017100         MOVE W-DISCOUNT-RATE-WORK TO WF-DISCOUNT-RATE.          
017200 0400-EXIT.                                                       
017300     EXIT.                                                        
017400*                                                                 
017500*---------------------------------------------------------------  
017600*                                                                 
017700 0500-GET-CONFIRMATIONS.                                          
017800     DISPLAY " ".                                                 
017900     DISPLAY "CONFIRM TAX OF " W-TAX " ?  <Y/N>".                
018000     ACCEPT WF-TAX-CONFIRMED.                                     
018100     PERFORM 0510-REASK-TAX-CONFIRM THRU 0510-EXIT                
018200         UNTIL WF-TAX-ANSWER-VALID.                               
018300     DISPLAY "CONFIRM DISCOUNT OF " W-TOTAL-DISCOUNT " ?  <Y/N>".
018400     ACCEPT WF-DISCOUNT-CONFIRMED.                                
018500     PERFORM 0520-REASK-DISCOUNT-CONFIRM THRU 0520-EXIT           
018600         UNTIL WF-DISC-ANSWER-VALID.                              
018700 0500-EXIT.                                                       
018800     EXIT.                                                        
018900*                                                                 
019000 0510-REASK-TAX-CONFIRM.                                          
019100     DISPLAY "INVALID ANSWER - ENTER Y OR N:".                    
019200     ACCEPT WF-TAX-CONFIRMED.                                     
019250     ADD 1 TO W-REASK-COUNT.
019300 0510-EXIT.                                                       
019400     EXIT.                                                        
019500*                                                                 
019600 0520-REASK-DISCOUNT-CONFIRM.                                     
019700     DISPLAY "INVALID ANSWER - ENTER Y OR N:".                    
019800     ACCEPT WF-DISCOUNT-CONFIRMED.                                
019850     ADD 1 TO W-REASK-COUNT.
019900 0520-EXIT.                                                       
020000     EXIT.                                                        
020100*                                                                 
020200*---------------------------------------------------------------  
020300*                                                                 
020400*    FINAL-TOTAL STARTS FROM THE RAW SUBTOTAL -- NOT FROM THE     
020500*    BILLING-BATCH TOTAL-DUE -- THEN TAX AND DISCOUNT ARE ADDED   
020600*    OR SUBTRACTED ONLY WHEN THE OPERATOR CONFIRMED THEM          
020700*    (INV-0006).                                                  
020800 0600-APPLY-CONFIRMATIONS.                                        
020900     MOVE WF-SUBTOTAL TO WF-FINAL-TOTAL.                          
021000     IF WF-TAX-IS-CONFIRMED                                       
021100         ADD WF-TAX-AMOUNT TO WF-FINAL-TOTAL.                     
021200     IF WF-DISCOUNT-IS-CONFIRMED                                  
021300         SUBTRACT WF-DISCOUNT-AMOUNT FROM WF-FINAL-TOTAL.         
021400 0600-EXIT.                                                       
021500     EXIT.                                                        
021600*                                                                 
021700*---------------------------------------------------------------  
021800*                                                                 
021900 0700-WRITE-FINALIZED-DOCUMENT.
021910*    THE FINALIZED SUMMARY GETS ITS OWN ".FIN" EXTENSION, NEVER
021920*    ".TXT" -- THE BILLING BATCH'S DOCUMENT WRITER ALREADY USES
021930*    <INVOICE ID>.TXT FOR THE RENDERED INVOICE DOCUMENT, AND THE
021940*    TWO FILES ARE NOT THE SAME THING.  AN AUDIT IN 2005 FOUND
021950*    FINALIZATION HAD BEEN SILENTLY OVERWRITING THE INVOICE
021960*    DOCUMENT WITH THE SUMMARY SINCE THIS PROGRAM WAS WRITTEN
021970*    (INV-0033).
022000     STRING W-SELECTED-INVOICE-ID DELIMITED BY SPACE
022100         ".FIN" DELIMITED BY SIZE
022200         INTO W-FINALIZED-FILE-ID.
022300     OPEN OUTPUT FINALIZED-FILE.                                  
022400     MOVE SPACES TO W-FINAL-LINE.                                
022500     STRING "INVOICE: " W-SELECTED-INVOICE-ID                    
022600         DELIMITED BY SIZE INTO W-FINAL-LINE.                    
022700     PERFORM 0710-WRITE-FINAL-LINE THRU 0710-EXIT.                
022800     MOVE SPACES TO W-FINAL-LINE.                                
022900     STRING "CLIENT: " W-CLIENT-NAME                             
023000         DELIMITED BY SIZE INTO W-FINAL-LINE.                    
023100     PERFORM 0710-WRITE-FINAL-LINE THRU 0710-EXIT.                
023200     MOVE SPACES TO W-FINAL-LINE.                                
023300     MOVE WF-SUBTOTAL TO W-EDIT-FINAL-AMOUNT.                    
023400     STRING "SUBTOTAL: $" W-EDIT-FINAL-AMOUNT                    
023500         DELIMITED BY SIZE INTO W-FINAL-LINE.                    
023600     PERFORM 0710-WRITE-FINAL-LINE THRU 0710-EXIT.                
023700     IF WF-TAX-IS-CONFIRMED                                       
023800         MOVE SPACES TO W-FINAL-LINE                             
023900         MOVE WF-TAX-AMOUNT TO W-EDIT-FINAL-AMOUNT               
024000         STRING "TAX: $" W-EDIT-FINAL-AMOUNT                     
024100             DELIMITED BY SIZE INTO W-FINAL-LINE                 
024200         PERFORM 0710-WRITE-FINAL-LINE THRU 0710-EXIT.            
024300     IF WF-DISCOUNT-IS-CONFIRMED                                  
024400         MOVE SPACES TO W-FINAL-LINE                             
024500         MOVE WF-DISCOUNT-AMOUNT TO W-EDIT-FINAL-AMOUNT          
024600         STRING "DISCOUNT: -$" W-EDIT-FINAL-AMOUNT               
024700             DELIMITED BY SIZE INTO W-FINAL-LINE                 
024800         PERFORM 0710-WRITE-FINAL-LINE THRU 0710-EXIT.            
024900     MOVE SPACES TO W-FINAL-LINE.                                
025000     MOVE WF-FINAL-TOTAL TO W-EDIT-FINAL-AMOUNT.                 
025100     STRING "FINAL TOTAL: $" W-EDIT-FINAL-AMOUNT                 
025200         DELIMITED BY SIZE INTO W-FINAL-LINE.                    
025300     PERFORM 0710-WRITE-FINAL-LINE THRU 0710-EXIT.                
025400     MOVE SPACES TO W-FINAL-LINE.                                
025500     STRING "STATUS: COMPLETED WITH USER CONFIRMATIONS"           
025600         DELIMITED BY SIZE INTO W-FINAL-LINE.                    
025700     PERFORM 0710-WRITE-FINAL-LINE THRU 0710-EXIT.                
025800     CLOSE FINALIZED-FILE.                                        
025900 0700-EXIT.                                                       
026000     EXIT.                                                        
026100*                                                                 
026200 0710-WRITE-FINAL-LINE.                                           
026300     MOVE W-FINAL-LINE TO FINALIZED-LINE.                        
026400     WRITE FINALIZED-RECORD.                                      
026500 0710-EXIT.                                                       
026600     EXIT.                                                        
026700*                                                                 
026800*---------------------------------------------------------------  
026900*                                                                 
027000 0800-LOG-ACTION.                                                 
027100     MOVE SPACES TO W-AUDIT-MESSAGE-TEXT.                        
027200     STRING "FINALIZED INVOICE " W-SELECTED-INVOICE-ID           
027300         " (TAX=" WF-TAX-CONFIRMED " DISC=" WF-DISCOUNT-CONFIRMED 
027400         ")" DELIMITED BY SIZE INTO W-AUDIT-MESSAGE-TEXT.        
027500     CALL "BATCH-AUDIT-LOGGER" USING W-AUDIT-MESSAGE-TEXT.       
027600 0800-EXIT.                                                       
027700     EXIT.                                                        
027800*                                                                 
027900*---------------------------------------------------------------  
028000*                                                                 
028100     COPY "PLPARSE.CBL".                                          
028200*                                                                 
028300*---------------------------------------------------------------  
