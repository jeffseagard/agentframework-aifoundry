000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. INVOICE-DOCUMENT-RENDERER.                           
000300 AUTHOR. R. HOLLAND.                                              
000400 INSTALLATION. TECHSERVICES INC. - DATA PROCESSING.               
000500 DATE-WRITTEN. 07/30/1988.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. UNCLASSIFIED.                                          
000800*                                                                 
000900*    CHANGE LOG                                                   
001000*    ----------                                                   
001100*    DATE       PROGRAMMER  TICKET    DESCRIPTION                 
001200*    ---------  ----------  --------  ------------------------    
001300*    07/30/1988 R. HOLLAND  INV-0005  ORIGINAL VERSION - SPLIT    
001400*                                     OUT OF THE BILLING BATCH,   
001500*                                     BUILDS THE 80-COLUMN        
001600*                                     INVOICE DOCUMENT IN         
001700*                                     MEMORY FOR THE WRITER TO    
001800*                                     FILE.                       
001900*    02/14/1990 T. MCNEIL   INV-0007  PRINT PREFERRED-CLIENT      
002000*                                     DISCOUNT LINE ONLY WHEN     
002100*                                     THAT DISCOUNT IS PRESENT,   
002200*                                     SAME AS HIGH-VALUE LINE.    
002300*    09/23/1998 J. DUARTE   INV-0021  Y2K REVIEW - INVOICE-DATE   
002400*                                     PRINTED AS RECEIVED TEXT,   
002500*                                     NO CENTURY WINDOW NEEDED.   
002600*    05/06/2003 J. DUARTE   INV-0029  CENTERING OF COMPANY NAME
002700*                                     AND ADDRESS NOW COMPUTED
002800*                                     FROM THE CONFIG FIELD
002900*                                     WIDTH INSTEAD OF BEING
003000*                                     TWO HARD-CODED LITERALS.
003010*    11/18/2005 L. PARKS    INV-0034  DETAIL LINE PRICE WAS
003020*                                     PRINTING TWO DOLLAR SIGNS
003030*                                     ("$  $25.50") -- W-EDIT-
003040*                                     PRICE'S OWN PICTURE HAD A
003050*                                     FLOATING $ ON TOP OF THE
003060*                                     LITERAL "$" ALREADY STRUNG
003070*                                     IN AHEAD OF IT.  PICTURE
003080*                                     CHANGED TO ZERO-SUPPRESS
003090*                                     ONLY, LITERAL SIGN KEPT.
003100*
003200 ENVIRONMENT DIVISION.                                            
003300 CONFIGURATION SECTION.                                           
003400 SOURCE-COMPUTER. IBM-370.                                        
003500 OBJECT-COMPUTER. IBM-370.                                        
003600 SPECIAL-NAMES.                                                   
003700     C01 IS TOP-OF-FORM.                                          
003800*                                                                 
003900 DATA DIVISION.                                                   
004000 WORKING-STORAGE SECTION.                                         
004100*                                                                 
004200*    ONE FULL PRINT LINE -- REDEFINED THREE WAYS BELOW FOR THE    
004300*    THREE SHAPES OF LINE THIS PROGRAM BUILDS (INV-0005).         
004400 01  W-PRINT-LINE                  PIC X(80).                    
004500*                                                                 
004600*    LABEL/AMOUNT SHAPE -- SUBTOTAL, TAX, TOTAL DUE.              
004700 01  W-AMOUNT-LINE REDEFINES W-PRINT-LINE.                      
004800     05  W-AMOUNT-LABEL            PIC X(65).                    
004900     05  W-AMOUNT-VALUE            PIC $$$,$$$,$$9.99.           
005000     05  FILLER                     PIC X(01).                    
005100*                                                                 
005200*    LABEL/DISCOUNT SHAPE -- "-$" SIGN PLUS MAGNITUDE, ONE        
005300*    BYTE NARROWER THAN THE PLAIN AMOUNT SHAPE (INV-0007).        
005400 01  W-DISCOUNT-LINE REDEFINES W-PRINT-LINE.                    
005500     05  W-DISCOUNT-LABEL          PIC X(65).                    
005600     05  W-DISCOUNT-SIGN           PIC X(02).                    
005700     05  W-DISCOUNT-VALUE          PIC Z(4),ZZ9.99.              
005800     05  FILLER                     PIC X(02).                    
005900*                                                                 
006000*    DETAIL-LINE SHAPE -- DESCRIPTION / QTY / PRICE / AMOUNT.     
006100 01  W-DETAIL-LINE REDEFINES W-PRINT-LINE.                      
006200     05  W-DETAIL-DESCRIPTION      PIC X(40).                    
006300     05  W-DETAIL-QTY              PIC X(11).                    
006400     05  W-DETAIL-PRICE            PIC X(15).                    
006500     05  W-DETAIL-AMOUNT           PIC X(14).                    
006600*                                                                 
006700*    SMALL EDIT FIELDS USED TO FORMAT PIECES BEFORE THEY GO       
006800*    INTO A DETAIL LINE (INV-0005).                               
006900 01  W-EDIT-QTY                    PIC Z(4)9.
006950*
006960*    NO EMBEDDED $ HERE -- THE "$" THAT PRINTS IN THE PRICE
006970*    COLUMN IS THE LITERAL STRUNG IN AHEAD OF THIS FIELD BELOW,
006980*    NOT A FLOATING $ IN THE PICTURE, OR THE TWO WOULD DOUBLE UP
006990*    (INV-0034).
007000 01  W-EDIT-PRICE                  PIC ZZ,ZZ9.99.
007100 01  W-EDIT-LINE-AMOUNT            PIC $$$,$$$,$$9.99.
007200*
007300 01  W-LINE-INDEX                  PIC S9(4) COMP.
007310*
007320*    STARTING COLUMNS FOR THE CENTERED LETTERHEAD LINES --
007330*    WORKED OUT FROM THE CONFIG FIELD'S OWN LENGTH EACH TIME
007340*    SO A WIDER/NARROWER COMPANY NAME OR ADDRESS STAYS CENTERED
007350*    WITHOUT A PROGRAM CHANGE HERE (INV-0029).
007360 01  W-NAME-START-COL              PIC S9(3) COMP.
007370 01  W-ADDRESS-START-COL           PIC S9(3) COMP.
007400*
007500 LINKAGE SECTION.                                                 
007600*                                                                 
007700     COPY "WSPARSE.CBL".                                          
007800     COPY "WSTOTALS.CBL".                                         
007900     COPY "WSCONFIG.CBL".                                         
008000*                                                                 
008100 01  LK-DOCUMENT-LINES.                                           
008200     05  LK-DOC-LINE                PIC X(80) OCCURS 30 TIMES.    
008300 01  LK-DOC-LINE-COUNT              PIC S9(4) COMP.               
008400*                                                                 
008500*----------------------------------------------------------       
008600*                                                                 
008700 PROCEDURE DIVISION USING W-PARSED-INVOICE, W-INVOICE-TOTALS,   
008800         W-INVOICE-CONFIG, LK-DOCUMENT-LINES, LK-DOC-LINE-COUNT. 
008900*                                                                 
009000 0000-MAIN-CONTROL.                                               
009100     MOVE ZERO TO LK-DOC-LINE-COUNT.                              
009200     PERFORM 0100-PRINT-LETTERHEAD THRU 0100-EXIT.                
009300     PERFORM 0200-PRINT-INVOICE-HEADING THRU 0200-EXIT.           
009400     PERFORM 0300-PRINT-BILL-TO THRU 0300-EXIT.                   
009500     PERFORM 0400-PRINT-DETAIL-LINE THRU 0400-EXIT.               
009600     PERFORM 0500-PRINT-TOTALS-BLOCK THRU 0500-EXIT.              
009700     PERFORM 0600-PRINT-CLOSING THRU 0600-EXIT.                   
009800     EXIT PROGRAM.                                                
009900 0000-EXIT.                                                       
010000     EXIT.                                                        
010100*                                                                 
010200*----------------------------------------------------------       
010300*                                                                 
010400*    COMPANY NAME/ADDRESS CENTERED ON THEIR OWN CONFIG-FIELD      
010500*    WIDTH, NOT ON THE TRIMMED TEXT LENGTH (INV-0029).            
010600 0100-PRINT-LETTERHEAD.
010700     MOVE ALL "=" TO W-PRINT-LINE.
010800     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.
010900     MOVE SPACES TO W-PRINT-LINE.
010910     COMPUTE W-NAME-START-COL =
010920         (80 - LENGTH OF W-COMPANY-NAME) / 2 + 1.
011000     MOVE W-COMPANY-NAME TO W-PRINT-LINE
011010         (W-NAME-START-COL : LENGTH OF W-COMPANY-NAME).
011100     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.
011200     MOVE SPACES TO W-PRINT-LINE.
011210     COMPUTE W-ADDRESS-START-COL =
011220         (80 - LENGTH OF W-COMPANY-ADDRESS) / 2 + 1.
011300     MOVE W-COMPANY-ADDRESS TO W-PRINT-LINE
011310         (W-ADDRESS-START-COL : LENGTH OF W-COMPANY-ADDRESS).
011400     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.
011500     MOVE ALL "=" TO W-PRINT-LINE.                               
011600     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
011700     MOVE SPACES TO W-PRINT-LINE.                                
011800     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
011900 0100-EXIT.                                                       
012000     EXIT.                                                        
012100*                                                                 
012200 0200-PRINT-INVOICE-HEADING.                                      
012300     MOVE SPACES TO W-PRINT-LINE.                                
012400     STRING "INVOICE: " W-INVOICE-ID                             
012500         DELIMITED BY SIZE INTO W-PRINT-LINE.                    
012600     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
012700     MOVE SPACES TO W-PRINT-LINE.                                
012800     STRING "Date: " W-INVOICE-DATE                              
012900         DELIMITED BY SIZE INTO W-PRINT-LINE.                    
013000     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
013100     MOVE SPACES TO W-PRINT-LINE.                                
013200     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
013300 0200-EXIT.                                                       
013400     EXIT.                                                        
013500*                                                                 
013600*    "PREFERRED CLIENT" BADGE LINE PRINTS ONLY FOR PREFERRED      
013700*    CLIENTS (INV-0007).                                          
013800 0300-PRINT-BILL-TO.                                              
013900     MOVE SPACES TO W-PRINT-LINE.                                
014000     STRING "Bill To:" DELIMITED BY SIZE INTO W-PRINT-LINE.      
014100     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
014200     MOVE SPACES TO W-PRINT-LINE.                                
014300     STRING "  " W-CLIENT-NAME                                   
014400         DELIMITED BY SIZE INTO W-PRINT-LINE.                    
014500     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
014600     MOVE SPACES TO W-PRINT-LINE.                                
014700     STRING "  " W-CLIENT-EMAIL                                  
014800         DELIMITED BY SIZE INTO W-PRINT-LINE.                    
014900     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
015000     IF W-CLIENT-IS-PREFERRED                                    
015100         MOVE SPACES TO W-PRINT-LINE                             
015200         STRING "  [* PREFERRED CLIENT]"                          
015300             DELIMITED BY SIZE INTO W-PRINT-LINE                 
015400         PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                 
015500     MOVE SPACES TO W-PRINT-LINE.                                
015600     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
015700 0300-EXIT.                                                       
015800     EXIT.                                                        
015900*                                                                 
016000 0400-PRINT-DETAIL-LINE.                                          
016100     MOVE ALL "-" TO W-PRINT-LINE.                               
016200     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
016300     MOVE SPACES TO W-PRINT-LINE.                                
016400     STRING "DESCRIPTION" DELIMITED BY SIZE INTO W-PRINT-LINE.   
016500     MOVE "QTY" TO W-PRINT-LINE (43:3).                          
016600     MOVE "PRICE" TO W-PRINT-LINE (54:5).                        
016700     MOVE "AMOUNT" TO W-PRINT-LINE (75:6).                       
016800     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
016900     MOVE ALL "-" TO W-PRINT-LINE.                               
017000     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
017100     MOVE W-ITEM-DESCRIPTION TO W-DETAIL-DESCRIPTION.           
017200     MOVE W-QUANTITY TO W-EDIT-QTY.                             
017300     MOVE W-EDIT-QTY TO W-DETAIL-QTY.                           
017400     MOVE W-UNIT-PRICE TO W-EDIT-PRICE.                         
017500     STRING "$" W-EDIT-PRICE DELIMITED BY SIZE                   
017600         INTO W-DETAIL-PRICE.                                    
017700     MOVE W-SUBTOTAL TO W-EDIT-LINE-AMOUNT.                     
017800     MOVE W-EDIT-LINE-AMOUNT TO W-DETAIL-AMOUNT.                
017900     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
018000     MOVE SPACES TO W-PRINT-LINE.                                
018100     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
018200 0400-EXIT.                                                       
018300     EXIT.                                                        
018400*                                                                 
018500*    DISCOUNT AND "AMOUNT AFTER DISCOUNT" LINES PRINT ONLY        
018600*    WHEN THEY APPLY (INV-0007).                                  
018700 0500-PRINT-TOTALS-BLOCK.                                         
018800     MOVE SPACES TO W-PRINT-LINE.                                
018900     MOVE "Subtotal:" TO W-AMOUNT-LABEL.                         
019000     MOVE W-SUBTOTAL TO W-AMOUNT-VALUE.                         
019100     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
019200     IF W-HIGH-VALUE-DISCOUNT > ZERO                             
019300         MOVE SPACES TO W-PRINT-LINE                             
019400         MOVE "High Value Discount (5%):" TO W-DISCOUNT-LABEL    
019500         MOVE "-$" TO W-DISCOUNT-SIGN                            
019600         MOVE W-HIGH-VALUE-DISCOUNT TO W-DISCOUNT-VALUE         
019700         PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                 
019800     IF W-PREFERRED-DISCOUNT > ZERO                              
019900         MOVE SPACES TO W-PRINT-LINE                             
020000         MOVE "Preferred Client Discount (3%):" TO                
020100             W-DISCOUNT-LABEL                                    
020200         MOVE "-$" TO W-DISCOUNT-SIGN                            
020300         MOVE W-PREFERRED-DISCOUNT TO W-DISCOUNT-VALUE          
020400         PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                 
020500     IF W-TOTAL-DISCOUNT > ZERO                                  
020600         MOVE SPACES TO W-PRINT-LINE                             
020700         MOVE "Amount After Discount:" TO W-AMOUNT-LABEL         
020800         MOVE W-AMOUNT-AFTER-DISCOUNT TO W-AMOUNT-VALUE         
020900         PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                 
021000     MOVE SPACES TO W-PRINT-LINE.                                
021100     MOVE "Tax (10%):" TO W-AMOUNT-LABEL.                        
021200     MOVE W-TAX TO W-AMOUNT-VALUE.                              
021300     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
021400     MOVE ALL "-" TO W-PRINT-LINE.                               
021500     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
021600     MOVE SPACES TO W-PRINT-LINE.                                
021700     MOVE "TOTAL DUE:" TO W-AMOUNT-LABEL.                        
021800     MOVE W-TOTAL-DUE TO W-AMOUNT-VALUE.                        
021900     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
022000 0500-EXIT.                                                       
022100     EXIT.                                                        
022200*                                                                 
022300 0600-PRINT-CLOSING.                                              
022400     MOVE ALL "=" TO W-PRINT-LINE.                               
022500     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
022600     MOVE SPACES TO W-PRINT-LINE.                                
022700     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
022800     MOVE SPACES TO W-PRINT-LINE.                                
022900     STRING "Thank you for your business!"                        
023000         DELIMITED BY SIZE INTO W-PRINT-LINE.                    
023100     PERFORM 0910-APPEND-LINE THRU 0910-EXIT.                     
023200 0600-EXIT.                                                       
023300     EXIT.                                                        
023400*                                                                 
023500*    COMMON "NEXT LINE" PARAGRAPH -- EVERY RENDERED LINE GOES     
023600*    THROUGH HERE SO THE LINE COUNT STAYS RIGHT (INV-0005).       
023700 0910-APPEND-LINE.                                                
023800     ADD 1 TO LK-DOC-LINE-COUNT.                                  
023900     MOVE W-PRINT-LINE TO LK-DOC-LINE (LK-DOC-LINE-COUNT).       
024000 0910-EXIT.                                                       
024100     EXIT.                                                        
024200*                                                                 
024300*----------------------------------------------------------       
