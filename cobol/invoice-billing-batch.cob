000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. INVOICE-BILLING-BATCH.                               
000300 AUTHOR. R. HOLLAND.                                              
000400 INSTALLATION. TECHSERVICES INC. - DATA PROCESSING.               
000500 DATE-WRITTEN. 03/21/1986.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. UNCLASSIFIED.                                          
000800*                                                                 
000900*    CHANGE LOG                                                   
001000*    ----------                                                   
001100*    DATE       PROGRAMMER  TICKET    DESCRIPTION                 
001200*    ---------  ----------  --------  ------------------------    
001300*    03/21/1986 R. HOLLAND  INV-0002  ORIGINAL VERSION - READS    
001400*                                     INVOICE FILE, COMPUTES AND  
001500*                                     PRINTS EACH INVOICE.        
001600*    07/30/1988 R. HOLLAND  INV-0005  SPLIT CALCULATION AND       
001700*                                     PRINTING OUT TO THEIR OWN   
001800*                                     CALLED PROGRAMS.            
001900*    02/14/1990 T. MCNEIL   INV-0007  ADDED HIGH-VALUE AND        
002000*                                     PREFERRED-CLIENT DISCOUNT   
002100*                                     RATES TO CONFIG COPYBOOK.   
002200*    08/02/1993 T. MCNEIL   INV-0011  ADDED ARCHIVING OF PRIOR    
002300*                                     INVOICE DOCUMENTS BEFORE    
002400*                                     REWRITE.                    
002500*    09/23/1998 J. DUARTE   INV-0021  Y2K FIX - INVOICE-DATE IS   
002600*                                     KEPT AS TEXT, NOT EDITED,   
002700*                                     NO CENTURY WINDOW LOGIC     
002800*                                     NEEDED IN THIS PROGRAM.     
002900*    05/06/2003 J. DUARTE   INV-0029  ADDED AUDIT LOG CALL AFTER  
003000*                                     EACH INVOICE IS WRITTEN.    
003100*                                                                 
003200 ENVIRONMENT DIVISION.                                            
003300 CONFIGURATION SECTION.                                           
003400 SOURCE-COMPUTER. IBM-370.                                        
003500 OBJECT-COMPUTER. IBM-370.                                        
003600 SPECIAL-NAMES.                                                   
003700     C01 IS TOP-OF-FORM.                                          
003800 INPUT-OUTPUT SECTION.                                            
003900 FILE-CONTROL.                                                    
004000     COPY "SLINVOIC.CBL".                                         
004100*                                                                 
004200 DATA DIVISION.                                                   
004300 FILE SECTION.                                                    
004400     COPY "FDINVOIC.CBL".                                         
004500*                                                                 
004600 WORKING-STORAGE SECTION.                                         
004700*                                                                 
004800     COPY "WSCONFIG.CBL".                                         
004900     COPY "WSTOTALS.CBL".                                         
005100*                                                                 
005200 01  W-INVOICE-FILE-STATUS         PIC X(02).                    
005300*                                                                 
005400*    RUN CONTROL TOTALS -- DISPLAYED AT END OF RUN (INV-0002).    
005500 01  W-RECORDS-READ                PIC S9(7) COMP.               
005600 01  W-INVOICES-WRITTEN            PIC S9(7) COMP.               
005700 01  W-GRAND-TOTAL-DUE             PIC S9(9)V99 VALUE ZERO.      
005800*                                                                 
005900 01  W-END-OF-INVOICE-FILE         PIC X.                        
006000     88  END-OF-INVOICE-FILE        VALUE "Y".                    
006100*                                                                 
006200*    PARSED FIELDS FOR THE CURRENT INVOICE LINE ITEM -- SHARED
006210*    LAYOUT, SEE WSPARSE.CBL (INV-0005).
006220     COPY "WSPARSE.CBL".
008300*
008310     COPY "WSRAWTOK.CBL".
009100*                                                                 
009200 01  W-DOCUMENT-LINES.                                           
009300     05  W-DOC-LINE                PIC X(80) OCCURS 30 TIMES.    
009400 01  W-DOC-LINE-COUNT              PIC S9(4) COMP.               
009500*                                                                 
009600 01  W-ARCHIVED-FLAG               PIC X(01).                    
009700     88  W-DOCUMENT-WAS-ARCHIVED   VALUE "Y".                    
009800*                                                                 
009900 01  W-AUDIT-MESSAGE-TEXT          PIC X(100).                   
010000*                                                                 
010100*----------------------------------------------------------       
010200*                                                                 
010300 PROCEDURE DIVISION.                                              
010400*                                                                 
010500 0000-MAIN-CONTROL.                                               
010600     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.                      
010700     PERFORM 0200-READ-HEADER-LINE THRU 0200-EXIT.                
010800     PERFORM 0300-READ-INVOICE-RECORD THRU 0300-EXIT.             
010900     PERFORM 0400-PROCESS-ONE-INVOICE THRU 0400-EXIT              
011000         UNTIL END-OF-INVOICE-FILE.                               
011100     PERFORM 0900-DISPLAY-RUN-TOTALS THRU 0900-EXIT.              
011200     PERFORM 0950-CLOSE-FILES THRU 0950-EXIT.                     
011300     EXIT PROGRAM.                                                
011400     STOP RUN.                                                    
011500 0000-EXIT.                                                       
011600     EXIT.                                                        
011700*                                                                 
011800*----------------------------------------------------------       
011900*                                                                 
012000 0100-OPEN-FILES.                                                 
012100     MOVE ZERO TO W-RECORDS-READ.                                
012200     MOVE ZERO TO W-INVOICES-WRITTEN.                            
012300     MOVE ZERO TO W-GRAND-TOTAL-DUE.                             
012400     MOVE "N" TO W-END-OF-INVOICE-FILE.                          
012500     OPEN INPUT INVOICE-FILE.                                     
012600 0100-EXIT.                                                       
012700     EXIT.                                                        
012800*                                                                 
012900 0200-READ-HEADER-LINE.                                           
013000     READ INVOICE-FILE                                            
013100         AT END MOVE "Y" TO W-END-OF-INVOICE-FILE.               
013200 0200-EXIT.                                                       
013300     EXIT.                                                        
013400*                                                                 
013500 0300-READ-INVOICE-RECORD.                                        
013600     READ INVOICE-FILE                                            
013700         AT END MOVE "Y" TO W-END-OF-INVOICE-FILE                
013800         NOT AT END ADD 1 TO W-RECORDS-READ.                     
013900 0300-EXIT.                                                       
014000     EXIT.                                                        
014100*                                                                 
014200 0950-CLOSE-FILES.                                                
014300     CLOSE INVOICE-FILE.                                          
014400 0950-EXIT.                                                       
014500     EXIT.                                                        
014600*                                                                 
014700*----------------------------------------------------------       
014800*                                                                 
014900*    RUN SUMMARY -- RECORDS READ, INVOICES WRITTEN AND THE        
015000*    GRAND TOTAL OF TOTAL DUE ACROSS THE RUN (INV-0002).          
015100 0900-DISPLAY-RUN-TOTALS.                                         
015200     DISPLAY " ".                                                 
015300     DISPLAY "INVOICE BILLING BATCH - RUN SUMMARY".               
015400     DISPLAY "RECORDS READ        : " W-RECORDS-READ.            
015500     DISPLAY "INVOICES WRITTEN     : " W-INVOICES-WRITTEN.       
015600     DISPLAY "GRAND TOTAL DUE      : " W-GRAND-TOTAL-DUE.        
015700 0900-EXIT.                                                       
015800     EXIT.                                                        
015900*                                                                 
016000*----------------------------------------------------------       
016100*                                                                 
016200*    ONE INVOICE LINE ITEM ALL THE WAY THROUGH -- PARSE,          
016300*    CALCULATE, RENDER, WRITE/ARCHIVE, LOG (INV-0005).            
016400 0400-PROCESS-ONE-INVOICE.                                        
016500     PERFORM 1000-PARSE-INVOICE-RECORD THRU 1000-EXIT.            
016600     PERFORM 1200-COMPUTE-TOTALS THRU 1200-EXIT.                  
016700     PERFORM 1300-RENDER-DOCUMENT THRU 1300-EXIT.                 
016800     PERFORM 1400-WRITE-DOCUMENT THRU 1400-EXIT.                  
016900     PERFORM 1500-LOG-ACTION THRU 1500-EXIT.                      
017000     ADD 1 TO W-INVOICES-WRITTEN.                                
017100     ADD W-TOTAL-DUE TO W-GRAND-TOTAL-DUE.                      
017200     PERFORM 0300-READ-INVOICE-RECORD THRU 0300-EXIT.             
017300 0400-EXIT.                                                       
017400     EXIT.                                                        
017500*
017600*----------------------------------------------------------
017700*
022100*    HANDS THE LINE ITEM TO THE TOTALS CALCULATOR (INV-0005).
022200 1200-COMPUTE-TOTALS.                                             
022300     CALL "INVOICE-TOTALS-CALCULATOR"                             
022400         USING W-QUANTITY, W-UNIT-PRICE, W-IS-PREFERRED,       
022500               W-INVOICE-CONFIG, W-INVOICE-TOTALS.              
022600 1200-EXIT.                                                       
022700     EXIT.                                                        
022800*                                                                 
022900*    HANDS THE LINE ITEM AND ITS TOTALS TO THE DOCUMENT           
023000*    RENDERER, WHICH FILLS W-DOCUMENT-LINES (INV-0005).          
023100 1300-RENDER-DOCUMENT.                                            
023200     CALL "INVOICE-DOCUMENT-RENDERER"                             
023300         USING W-PARSED-INVOICE, W-INVOICE-TOTALS,              
023400               W-INVOICE-CONFIG, W-DOCUMENT-LINES,              
023500               W-DOC-LINE-COUNT.                                 
023600 1300-EXIT.                                                       
023700     EXIT.                                                        
023800*                                                                 
023900*    ARCHIVES ANY PRIOR DOCUMENT FOR THIS INVOICE ID, THEN        
024000*    WRITES THE NEW ONE (INV-0011).                               
024100 1400-WRITE-DOCUMENT.                                             
024200     CALL "INVOICE-FILE-WRITER-ARCHIVER"                          
024300         USING W-INVOICE-ID, W-DOCUMENT-LINES,                  
024400               W-DOC-LINE-COUNT, W-ARCHIVED-FLAG.               
024500 1400-EXIT.                                                       
024600     EXIT.                                                        
024700*                                                                 
024800*    ONE AUDIT LINE PER INVOICE WRITTEN (INV-0029).               
024900 1500-LOG-ACTION.                                                 
025000     MOVE SPACES TO W-AUDIT-MESSAGE-TEXT.                        
025100     IF W-DOCUMENT-WAS-ARCHIVED                                  
025200         STRING "WROTE INVOICE " W-INVOICE-ID                    
025300                 " (PRIOR DOCUMENT ARCHIVED)"                     
025400             DELIMITED BY SIZE INTO W-AUDIT-MESSAGE-TEXT         
025500     ELSE                                                         
025600         STRING "WROTE INVOICE " W-INVOICE-ID                    
025700             DELIMITED BY SIZE INTO W-AUDIT-MESSAGE-TEXT.        
025800     CALL "BATCH-AUDIT-LOGGER" USING W-AUDIT-MESSAGE-TEXT.       
025900 1500-EXIT.
026000     EXIT.
026100*
026200*----------------------------------------------------------
026300*
026400     COPY "PLPARSE.CBL".
026500*
026600*----------------------------------------------------------
