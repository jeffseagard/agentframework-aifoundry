000100*    WSTOTALS.CBL                                                 
000200*    COMPUTED-TOTALS WORKING RECORD, SHARED BY THE TOTALS         
000300*    CALCULATOR, THE DOCUMENT RENDERER, THE BILLING BATCH AND     
000400*    THE APPROVAL FINALIZATION PROGRAM.  LOADED FRESH FOR EVERY   
000500*    INVOICE -- THIS IS NOT A FILE RECORD.                        
000600 01  W-INVOICE-TOTALS.                                           
000700     05  W-SUBTOTAL                PIC S9(9)V99 VALUE ZERO.      
000800     05  W-HIGH-VALUE-DISCOUNT     PIC S9(9)V99 VALUE ZERO.      
000900     05  W-PREFERRED-DISCOUNT      PIC S9(9)V99 VALUE ZERO.      
001000     05  W-TOTAL-DISCOUNT          PIC S9(9)V99 VALUE ZERO.      
001100     05  W-AMOUNT-AFTER-DISCOUNT   PIC S9(9)V99 VALUE ZERO.      
001200     05  W-TAX                     PIC S9(9)V99 VALUE ZERO.      
001300     05  W-TOTAL-DUE               PIC S9(9)V99 VALUE ZERO.
001310     05  FILLER                     PIC X(06)    VALUE SPACES.
001400*
001500*    ALTERNATE VIEW USED BY THE 0900-TRACE-TOTALS-IF-REQUESTED    
001600*    STYLE PARAGRAPHS TO WALK ALL SEVEN AMOUNTS AS ONE TABLE      
001700*    INSTEAD OF NAMING EACH FIELD -- KEPT FROM THE OLD SINGLE     
001800*    PROGRAM THESE SEVEN FIELDS USED TO LIVE IN (INV-0002).       
001900 01  FILLER REDEFINES W-INVOICE-TOTALS.                          
002000     05  W-TOTALS-AMOUNT           PIC S9(9)V99 OCCURS 7 TIMES.  
