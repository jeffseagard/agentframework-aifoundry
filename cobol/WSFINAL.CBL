000100*    WSFINAL.CBL
000200*    APPROVAL-FINALIZATION STATE RECORD.  BUILT FRESH FOR THE
000300*    ONE INVOICE SELECTED AT THE CONSOLE; NOT A FILE RECORD.
000400 01  W-FINALIZATION-RECORD.
000500     05  WF-INVOICE-ID              PIC X(10).
000600     05  WF-SUBTOTAL                PIC S9(9)V99.
000700     05  WF-TAX-RATE                PIC V9(4).
000800     05  WF-TAX-AMOUNT              PIC S9(9)V99.
000900     05  WF-DISCOUNT-RATE           PIC V9(4).
001000     05  WF-DISCOUNT-AMOUNT         PIC S9(9)V99.
001100     05  WF-CONFIRM-FLAGS.
001200         10  WF-TAX-CONFIRMED       PIC X(01).
001210             88  WF-TAX-IS-CONFIRMED      VALUE "Y".
001220             88  WF-TAX-ANSWER-VALID      VALUE "Y", "N".
001300         10  WF-DISCOUNT-CONFIRMED  PIC X(01).
001310             88  WF-DISCOUNT-IS-CONFIRMED VALUE "Y".
001320             88  WF-DISC-ANSWER-VALID      VALUE "Y", "N".
001400*
001500*        ALTERNATE VIEW OF THE TWO CONFIRMATION BYTES AS A
001600*        TABLE -- USED BY 0800-LOG-ACTION TO BUILD ONE COMPACT
001700*        AUDIT PHRASE ("TAX=Y DISC=N") INSTEAD OF TWO MOVES.
001800     05  WF-CONFIRM-FLAGS-TABLE REDEFINES WF-CONFIRM-FLAGS.
001900         10  WF-CONFIRM-FLAG        PIC X(01)    OCCURS 2 TIMES.
002000     05  WF-FINAL-TOTAL             PIC S9(9)V99.
002100     05  FILLER                     PIC X(08)    VALUE SPACES.
