000100*    SLINVDOC.CBL                                                 
000200*    SELECT CLAUSE FOR THE RENDERED INVOICE DOCUMENT FILE.        
000300*    ASSIGNED DYNAMICALLY -- ONE DOCUMENT PER INVOICE ID, SO      
000400*    THE EXTERNAL NAME IS BUILT INTO W-INVOICE-DOC-FILE-ID       
000500*    BEFORE EVERY OPEN (SEE 0300-BUILD-DOCUMENT-FILE-ID).         
000600     SELECT INVOICE-DOC-FILE                                      
000700         ASSIGN TO W-INVOICE-DOC-FILE-ID                         
000800         ORGANIZATION IS LINE SEQUENTIAL                          
000900         FILE STATUS IS W-INVOICE-DOC-STATUS.                    
