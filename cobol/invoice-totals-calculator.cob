000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID. INVOICE-TOTALS-CALCULATOR.                           
000300 AUTHOR. R. HOLLAND.                                              
000400 INSTALLATION. TECHSERVICES INC. - DATA PROCESSING.               
000500 DATE-WRITTEN. 07/30/1988.                                        
000600 DATE-COMPILED.                                                   
000700 SECURITY. UNCLASSIFIED.                                          
000800*                                                                 
000900*    CHANGE LOG                                                   
001000*    ----------                                                   
001100*    DATE       PROGRAMMER  TICKET    DESCRIPTION                 
001200*    ---------  ----------  --------  ------------------------    
001300*    07/30/1988 R. HOLLAND  INV-0005  ORIGINAL VERSION - SPLIT    
001400*                                     OUT OF THE BILLING BATCH    
001500*                                     SO APPROVAL FINALIZATION    
001600*                                     CAN SHARE THE SAME RULES.   
001700*    02/14/1990 T. MCNEIL   INV-0007  ADDED HIGH-VALUE AND        
001800*                                     PREFERRED-CLIENT DISCOUNT   
001900*                                     RATES FROM CONFIG AREA.     
002000*    09/23/1998 J. DUARTE   INV-0021  Y2K REVIEW - NO DATE        
002100*                                     FIELDS IN THIS PROGRAM,     
002200*                                     NO CHANGE REQUIRED.         
002300*    05/06/2003 J. DUARTE   INV-0027  CHANGED INTERMEDIATE RATE
002400*                                     MATH TO ROUND HALF-UP AT
002500*                                     EACH STEP, NOT JUST ONCE
002600*                                     AT THE END, PER AUDITOR.
002610*    08/11/2004 T. MCNEIL   INV-0031  THE INV-0027 FIX WAS STILL
002620*                                     TRUNCATING THE 3RD DECIMAL
002630*                                     INSTEAD OF ROUNDING IT --
002640*                                     AUDITOR CAUGHT A 250.0080
002650*                                     EXTENSION POSTING AS 250.00
002660*                                     INSTEAD OF 250.01.  REDONE
002670*                                     TO ROUND FROM THE EXACT,
002680*                                     UNTRUNCATED EXTENSION.
002700*
002800 ENVIRONMENT DIVISION.                                            
002900 CONFIGURATION SECTION.                                           
003000 SOURCE-COMPUTER. IBM-370.                                        
003100 OBJECT-COMPUTER. IBM-370.                                        
003200 SPECIAL-NAMES.                                                   
003300     C01 IS TOP-OF-FORM.                                          
003400*                                                                 
003500 DATA DIVISION.                                                   
003600 WORKING-STORAGE SECTION.                                         
003700*                                                                 
003800*    EXTENSION WORK AREA -- HOLDS A RATE x AMOUNT PRODUCT AT ITS
003900*    FULL, UNTRUNCATED SIX DECIMAL PLACES (TWO FROM THE AMOUNT,
004000*    FOUR FROM THE RATE) SO THE ROUNDED COMPUTE BELOW IS ROUNDING
004100*    OFF THE EXACT EXTENSION, NOT A FIGURE ALREADY TRUNCATED TO
004200*    FOUR DECIMALS (INV-0031).
004300 01  W-UNROUNDED-EXTENSION         PIC S9(9)V9(6).
004400 01  FILLER REDEFINES W-UNROUNDED-EXTENSION.
004500     05  W-UNROUNDED-2DP           PIC S9(9)V99.
004600     05  W-UNROUNDED-REMAINDER     PIC 9(4).
004650*
004660*    COUNTS HOW MANY OF THE THREE RATE EXTENSIONS THIS CALL HAD
004670*    A NONZERO REMAINDER PAST TWO DECIMALS -- I.E. ACTUALLY NEEDED
004680*    A ROUNDING ADJUSTMENT.  PICKED UP BY THE RECONCILIATION JOB
004690*    THAT DIFFS POSTED AMOUNTS AGAINST THE RATE SCHEDULE (INV-0031).
004700 01  W-ROUNDING-ADJUSTMENT-COUNT   PIC S9(7) COMP VALUE ZERO.
004750*
004760*    COUNTS CALLS INTO THIS COPY FOR THE THROUGHPUT FIGURE ON
004770*    THE OPERATIONS SHIFT LOG (INV-0027).
004780 01  W-CALL-COUNT                  PIC S9(7) COMP VALUE ZERO.
004800*                                                                 
004900 LINKAGE SECTION.                                                 
005000*                                                                 
005100 01  LK-QUANTITY                    PIC 9(5).                     
005200 01  LK-UNIT-PRICE                  PIC 9(7)V99.                  
005300 01  LK-IS-PREFERRED                PIC X(01).                    
005400*                                                                 
005500     COPY "WSCONFIG.CBL".                                         
005600     COPY "WSTOTALS.CBL".                                         
005700*                                                                 
005800*----------------------------------------------------------       
005900*                                                                 
006000 PROCEDURE DIVISION USING LK-QUANTITY, LK-UNIT-PRICE,             
006100         LK-IS-PREFERRED, W-INVOICE-CONFIG, W-INVOICE-TOTALS.   
006200*                                                                 
006300 0000-MAIN-CONTROL.                                               
006350     ADD 1 TO W-CALL-COUNT.
006400     PERFORM 0100-COMPUTE-SUBTOTAL THRU 0100-EXIT.                
006500     PERFORM 0200-COMPUTE-HIGH-VALUE-DISCOUNT THRU 0200-EXIT.     
006600     PERFORM 0300-COMPUTE-PREFERRED-DISCOUNT THRU 0300-EXIT.      
006700     PERFORM 0400-COMPUTE-TOTAL-DISCOUNT THRU 0400-EXIT.          
006800     PERFORM 0500-COMPUTE-AMOUNT-AFTER-DISCOUNT THRU 0500-EXIT.   
006900     PERFORM 0600-COMPUTE-TAX-AND-TOTAL-DUE THRU 0600-EXIT.       
007000     EXIT PROGRAM.                                                
007100 0000-EXIT.                                                       
007200     EXIT.                                                        
007300*                                                                 
007400*----------------------------------------------------------       
007500*                                                                 
007600*    SUBTOTAL = QUANTITY x UNIT PRICE (INV-0005).                 
007700 0100-COMPUTE-SUBTOTAL.                                           
007800     MULTIPLY LK-QUANTITY BY LK-UNIT-PRICE                        
007900         GIVING W-SUBTOTAL ROUNDED.                              
008000 0100-EXIT.                                                       
008100     EXIT.                                                        
008200*                                                                 
008300*    5% OF SUBTOTAL WHEN SUBTOTAL IS 5,000.00 OR MORE,            
008400*    OTHERWISE ZERO (INV-0007).                                   
008500 0200-COMPUTE-HIGH-VALUE-DISCOUNT.
008600     IF W-SUBTOTAL >= W-HIGH-VALUE-THRESHOLD
008610         COMPUTE W-UNROUNDED-EXTENSION =
008620             W-SUBTOTAL * W-HIGH-VALUE-DISC-RATE
008700         COMPUTE W-HIGH-VALUE-DISCOUNT ROUNDED =
008800             W-UNROUNDED-EXTENSION
008900     ELSE
008910         MOVE ZERO TO W-HIGH-VALUE-DISCOUNT
008920         MOVE ZERO TO W-UNROUNDED-EXTENSION.
008930     IF W-UNROUNDED-REMAINDER NOT EQUAL ZERO
008940         ADD 1 TO W-ROUNDING-ADJUSTMENT-COUNT.
009200 0200-EXIT.
009300     EXIT.                                                        
009400*                                                                 
009500*    3% OF SUBTOTAL FOR A PREFERRED CLIENT, OTHERWISE ZERO        
009600*    (INV-0007).                                                  
009700 0300-COMPUTE-PREFERRED-DISCOUNT.
009800     IF LK-IS-PREFERRED = "Y"
009810         COMPUTE W-UNROUNDED-EXTENSION =
009820             W-SUBTOTAL * W-PREFERRED-DISC-RATE
009900         COMPUTE W-PREFERRED-DISCOUNT ROUNDED =
010000             W-UNROUNDED-EXTENSION
010100     ELSE
010110         MOVE ZERO TO W-PREFERRED-DISCOUNT
010120         MOVE ZERO TO W-UNROUNDED-EXTENSION.
010130     IF W-UNROUNDED-REMAINDER NOT EQUAL ZERO
010140         ADD 1 TO W-ROUNDING-ADJUSTMENT-COUNT.
010400 0300-EXIT.
010500     EXIT.                                                        
010600*                                                                 
010700*    THE TWO DISCOUNTS STACK ADDITIVELY (INV-0005).               
010800 0400-COMPUTE-TOTAL-DISCOUNT.                                     
010900     ADD W-HIGH-VALUE-DISCOUNT, W-PREFERRED-DISCOUNT            
011000         GIVING W-TOTAL-DISCOUNT.                                
011100 0400-EXIT.                                                       
011200     EXIT.                                                        
011300*                                                                 
011400 0500-COMPUTE-AMOUNT-AFTER-DISCOUNT.                              
011500     SUBTRACT W-TOTAL-DISCOUNT FROM W-SUBTOTAL                  
011600         GIVING W-AMOUNT-AFTER-DISCOUNT.                         
011700 0500-EXIT.                                                       
011800     EXIT.                                                        
011900*                                                                 
012000*    TAX IS FIGURED ON THE POST-DISCOUNT AMOUNT, NOT THE          
012100*    SUBTOTAL -- A RECURRING HELP DESK QUESTION, SEE INV-0007     
012200*    NOTES FILE.                                                  
012300 0600-COMPUTE-TAX-AND-TOTAL-DUE.
012310     COMPUTE W-UNROUNDED-EXTENSION =
012320         W-AMOUNT-AFTER-DISCOUNT * W-TAX-RATE.
012400     COMPUTE W-TAX ROUNDED =
012500         W-UNROUNDED-EXTENSION.
012510     IF W-UNROUNDED-REMAINDER NOT EQUAL ZERO
012520         ADD 1 TO W-ROUNDING-ADJUSTMENT-COUNT.
012700     ADD W-AMOUNT-AFTER-DISCOUNT, W-TAX GIVING W-TOTAL-DUE.
012800 0600-EXIT.
012900     EXIT.                                                        
013000*                                                                 
013100*----------------------------------------------------------       
