000100*    FDFINAL.CBL                                                  
000200*    FD AND RECORD FOR ONE LINE OF THE FINALIZED-SUMMARY          
000300*    DOCUMENT.                                                    
000400 FD  FINALIZED-FILE                                               
000500     LABEL RECORDS ARE OMITTED.                                   
000600 01  FINALIZED-RECORD.                                            
000700     05  FINALIZED-LINE             PIC X(80).                    
000800     05  FILLER                     PIC X(01)    VALUE SPACE.     
