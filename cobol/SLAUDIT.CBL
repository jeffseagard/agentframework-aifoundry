000100*    SLAUDIT.CBL                                                  
000200*    SELECT CLAUSE FOR THE BATCH AUDIT LOG.  FIXED NAME, ONE      
000300*    LOG PER INSTALLATION -- OPENED EXTEND SO EVERY RUN ADDS      
000400*    ON TO THE PRIOR HISTORY INSTEAD OF REPLACING IT.             
000500     SELECT AUDIT-FILE                                            
000600         ASSIGN TO "AUDITLOG"                                     
000700         ORGANIZATION IS LINE SEQUENTIAL                          
000800         FILE STATUS IS W-AUDIT-STATUS.                          
