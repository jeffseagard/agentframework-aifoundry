000100*
000200*    PLPARSE.CBL
000300*-----------------------------------------------------------------
000400*    PARAGRAPH LIBRARY MEMBER -- EDITS ONE RAW INVOICE LINE ITEM
000500*    (WSRAWTOK.CBL) INTO THE PARSED WORKING RECORD (WSPARSE.CBL).
000600*    SHARED BY THE BILLING BATCH AND THE APPROVAL FINALIZATION
000700*    PROGRAM SO THE TWO FLOWS CANNOT DRIFT APART ON HOW A LINE
000800*    ITEM IS READ (INV-0012).
000900*-----------------------------------------------------------------
001000 1000-PARSE-INVOICE-RECORD.
001100     UNSTRING INVOICE-INPUT-LINE DELIMITED BY ","
001200         INTO W-INVOICE-ID, W-CLIENT-NAME, W-CLIENT-EMAIL,
001300              W-RAW-PREFERRED, W-ITEM-DESCRIPTION,
001400              W-RAW-QUANTITY, W-RAW-PRICE-TOKEN,
001500              W-INVOICE-DATE.
001600     PERFORM 1050-EDIT-QUANTITY-AND-PRICE THRU 1050-EXIT.
001700     PERFORM 1100-EDIT-PREFERRED-FLAG THRU 1100-EXIT.
001800 1000-EXIT.
001900     EXIT.
002000*
002100*    QUANTITY MUST PARSE AS AN INTEGER AND UNIT PRICE AS A
002200*    DECIMAL -- BOTH ARRIVE AS TEXT, RIGHT-JUSTIFIED AND
002300*    ZERO-FILLED HERE BEFORE THE MOVE INTO NUMERIC STORAGE
002400*    (INV-0002).
002500 1050-EDIT-QUANTITY-AND-PRICE.
002600     UNSTRING W-RAW-PRICE-TOKEN DELIMITED BY "."
002700         INTO W-RAW-PRICE-WHOLE-TXT, W-RAW-PRICE-FRAC-TXT.
002800     INSPECT W-RAW-QUANTITY REPLACING ALL SPACE BY ZERO.
002900     INSPECT W-RAW-PRICE-WHOLE-TXT REPLACING ALL SPACE BY ZERO.
003000     INSPECT W-RAW-PRICE-FRAC-TXT REPLACING ALL SPACE BY ZERO.
003100     MOVE W-RAW-QUANTITY TO W-QUANTITY.
003200     MOVE W-RAW-PRICE-WHOLE-TXT TO W-UNIT-PRICE-WHOLE.
003300     MOVE W-RAW-PRICE-FRAC-TXT TO W-UNIT-PRICE-FRAC.
003400 1050-EXIT.
003500     EXIT.
003600*
003700*    SOURCE TEXT "TRUE" IN ANY LETTER CASE MEANS A PREFERRED
003800*    CLIENT -- FOLD TO UPPER CASE WITH INSPECT/CONVERTING, NO
003900*    VENDOR NUMBER INVOLVED HERE AS IN THE OLD VOUCHER SYSTEM.
004000 1100-EDIT-PREFERRED-FLAG.
004100     INSPECT W-RAW-PREFERRED
004200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
004300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004400     IF W-RAW-PREFERRED = "TRUE "
004500         MOVE "Y" TO W-IS-PREFERRED
004600     ELSE
004700         MOVE "N" TO W-IS-PREFERRED.
004800 1100-EXIT.
004900     EXIT.
005000*
