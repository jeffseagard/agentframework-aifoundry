000100*    SLARCHIV.CBL                                                 
000200*    SELECT CLAUSE FOR THE ARCHIVED COPY OF A SUPERSEDED          
000300*    INVOICE DOCUMENT.  ASSIGNED DYNAMICALLY -- THE EXTERNAL      
000400*    NAME CARRIES THE INVOICE ID AND THE ARCHIVE TIMESTAMP        
000500*    (SEE 0250-BUILD-ARCHIVE-FILE-ID).                            
000600     SELECT ARCHIVE-FILE                                          
000700         ASSIGN TO W-ARCHIVE-FILE-ID                             
000800         ORGANIZATION IS LINE SEQUENTIAL                          
000900         FILE STATUS IS W-ARCHIVE-STATUS.                        
