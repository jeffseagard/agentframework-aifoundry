000100*    WSPARSE.CBL                                                  
000200*    PARSED INVOICE LINE-ITEM FIELDS -- SHARED LAYOUT BETWEEN THE 
000300*    BILLING BATCH'S INGEST PARAGRAPHS AND THE DOCUMENT RENDERER  
000400*    (INV-0005).                                                  
000500 01  W-PARSED-INVOICE.                                           
000600     05  W-INVOICE-ID              PIC X(10).                    
000700     05  W-CLIENT-NAME             PIC X(30).                    
000800     05  W-CLIENT-EMAIL            PIC X(30).                    
000900     05  W-IS-PREFERRED            PIC X(01).                    
001000         88  W-CLIENT-IS-PREFERRED VALUE "Y".                    
001100     05  W-ITEM-DESCRIPTION        PIC X(40).                    
001200     05  W-INVOICE-DATE            PIC X(10).                    
001300     05  W-QUANTITY                PIC 9(5).                     
001400     05  W-UNIT-PRICE-AREA.                                      
001500         10  W-UNIT-PRICE-WHOLE    PIC 9(7).                     
001600         10  W-UNIT-PRICE-FRAC     PIC 9(2).                     
001700     05  FILLER REDEFINES W-UNIT-PRICE-AREA.                     
001800         10  W-UNIT-PRICE          PIC 9(7)V99.                  
001900     05  FILLER                     PIC X(09) VALUE SPACES.       
