000100*    FDINVDOC.CBL                                                 
000200*    FD AND RECORD FOR ONE 80-COLUMN LINE OF A RENDERED           
000300*    INVOICE DOCUMENT.                                            
000400 FD  INVOICE-DOC-FILE                                             
000500     LABEL RECORDS ARE OMITTED.                                   
000600 01  INVOICE-DOC-RECORD.                                          
000700     05  INVOICE-DOC-LINE           PIC X(80).                    
000800     05  FILLER                     PIC X(01)    VALUE SPACE.     
