000100*    FDAUDIT.CBL                                                  
000200*    FD AND RECORD FOR ONE AUDIT LOG LINE --                      
000300*    "[YYYY-MM-DD HH:MM:SS] FREE-TEXT MESSAGE".                   
000400 FD  AUDIT-FILE                                                   
000500     LABEL RECORDS ARE STANDARD.                                  
000600 01  AUDIT-RECORD.                                                
000700     05  AUDIT-LINE                 PIC X(122).                   
000800     05  FILLER                     PIC X(08)    VALUE SPACES.    
