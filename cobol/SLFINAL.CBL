000100*    SLFINAL.CBL                                                  
000200*    SELECT CLAUSE FOR THE FINALIZED-SUMMARY DOCUMENT WRITTEN     
000300*    BY THE APPROVAL FINALIZATION PROGRAM.  ASSIGNED              
000400*    DYNAMICALLY BY INVOICE ID (SEE 0150-BUILD-FINAL-FILE-ID).    
000500     SELECT FINALIZED-FILE                                        
000600         ASSIGN TO W-FINALIZED-FILE-ID                           
000700         ORGANIZATION IS LINE SEQUENTIAL                          
000800         FILE STATUS IS W-FINALIZED-STATUS.                      
