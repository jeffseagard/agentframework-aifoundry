000100*    FDARCHIV.CBL                                                 
000200*    FD AND RECORD FOR ONE LINE OF AN ARCHIVED INVOICE            
000300*    DOCUMENT -- SAME 80-COLUMN SHAPE AS THE LIVE DOCUMENT.       
000400 FD  ARCHIVE-FILE                                                 
000500     LABEL RECORDS ARE OMITTED.                                   
000600 01  ARCHIVE-RECORD.                                              
000700     05  ARCHIVE-LINE               PIC X(80).                    
000800     05  FILLER                     PIC X(01)    VALUE SPACE.     
